000100*****************************************************************
000200*  LECCUST.CBL                                                  *
000300*  CUSTOMER MASTER RECORD - METERED CUSTOMER FILE               *
000400*  LEC CUSTOMER BILLING SYSTEM                                  *
000500*****************************************************************
000600*  MAINTENANCE LOG                                              *
000700*  DATE      INIT  TKT-NO    DESCRIPTION                        *
000800*  03/14/89  RKM   -----     ORIGINAL LAYOUT, CUSTOMER BILLING   *
000900*  11/02/91  DPH   CR-0114   ADDED CUST-METER-NO                *
001000*  06/09/94  JTS   CR-0233   PACKED USAGE / BILL-AMT TO COMP-3  *
001100*  02/27/98  RKM   Y2K-004   REVIEWED FOR Y2K, NO CHANGE NEEDED *
001200*  09/18/03  LMB   CR-0489   ADDED SOFT-DELETE ACTIVE FLAG      *
001300*****************************************************************
001400*  RECORD LENGTH IS 84 BYTES - SEQUENTIAL, MAINTAINED IN        *
001500*  CUST-ID ORDER.  USAGE AND BILL AMOUNT ARE PACKED TO HOLD     *
001600*  THE FILE TO CONTRACT LENGTH - SEE CUSTMAINT RUN-BOOK.        *
001700*****************************************************************
001800 01  CUST-MASTER-REC.
001900     05  CUST-ID                      PIC X(06).
002000     05  CUST-NAME                    PIC X(30).
002100     05  CUST-ADDRESS                 PIC X(30).
002200     05  CUST-METER-NO                PIC X(08).
002300     05  CUST-USAGE                   PIC S9(05)V99 COMP-3.
002400     05  CUST-BILL-AMT                PIC S9(07)V99 COMP-3.
002500     05  CUST-ACTIVE-FLAG             PIC X(01).
002600         88  CUST-IS-ACTIVE                 VALUE 'Y'.
002700         88  CUST-IS-INACTIVE               VALUE 'N'.
