000100*****************************************************************
000200*                                                               *
000300*   L E C R P T 1   -   M A N A G E M E N T   R E P O R T I N G *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     LECRPT1.
000800 AUTHOR.         R K MOTAUNG.
000900 INSTALLATION.   LESOTHO ELECTRICITY CORPORATION - DP CENTER.
001000 DATE-WRITTEN.   04/19/90.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
001300*****************************************************************
001400*  CHANGE LOG                                                  *
001500*  DATE      INIT  TKT-NO    DESCRIPTION                       *
001600*  04/19/90  RKM   -----     ORIGINAL DASHBOARD/STATUS REPORT   *
001700*  10/02/93  DPH   CR-0219   ADDED MONTHLY REVENUE REPORT -     *
001800*                            BILL-FILE SORTED BY PERIOD MONTH   *
001900*  06/09/94  JTS   CR-0233   ADDED TOP-5 CONSUMPTION AND        *
002000*                            CUSTOMER BILLING REPORTS           *
002100*  02/27/98  RKM   Y2K-004   4-DIGIT YEAR CONTROL BREAK KEY,    *
002200*                            REVIEWED FOR Y2K, NO OTHER CHANGE  *
002300*  11/30/95  JTS   CR-0298   ADDED TIER BREAKDOWN DETAIL REPORT *
002400*  09/18/03  LMB   CR-0489   DASHBOARD/CUSTOMER REPORT NOW      *
002500*                            SKIP SOFT-DELETED CUSTOMERS        *
002510*  03/10/04  LMB   CR-0498   CUSTOMER-MASTER NOW OPENED         *
002520*                            RECORD SEQUENTIAL (WAS LINE)       *
002530*                            SO PACKED FIELDS SURVIVE           *
002600*****************************************************************
002700*  READS CUSTOMER-MASTER AND BILL-FILE END TO END AND PRODUCES  *
002800*  SIX SECTIONS ON REPORT-OUT: DASHBOARD STATISTICS, MONTHLY    *
002900*  REVENUE (BILL-FILE SORTED BY PERIOD-START MONTH, CONTROL     *
003000*  BREAK), PAYMENT STATUS DISTRIBUTION, TOP 5 CUSTOMERS BY      *
003100*  CONSUMPTION, THE CUSTOMER BILLING REPORT, AND THE PER-BILL   *
003200*  TIER BREAKDOWN.  CUSTOMER-MASTER IS LOADED ACTIVE ROWS ONLY  *
003300*  - SEE CUSTMAINT RUN-BOOK FOR THE SOFT-DELETE CONVENTION.     *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CURRENCY SIGN IS 'M'.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMSTR
004300            ORGANIZATION IS RECORD SEQUENTIAL.
004400     SELECT BILL-FILE        ASSIGN TO BILLFILE
004500            ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT REPORT-OUT       ASSIGN TO REPTOUT
004700            ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT SORT-WORK-FILE   ASSIGN TO SORTWK1.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300 FD  CUSTOMER-MASTER
005400     LABEL RECORDS ARE STANDARD
005450         RECORD CONTAINS 84 CHARACTERS.
005500     COPY LECCUST.
005600*
005700 FD  BILL-FILE
005800     LABEL RECORDS ARE STANDARD.
005900     COPY LECBILR.
006000*
006100 FD  REPORT-OUT
006200     LABEL RECORDS ARE STANDARD.
006300     COPY LECRLIN.
006400*
006500*    SORT WORK RECORD - MIRRORS BILL-MASTER-REC FIELD FOR FIELD
006600*    SO SORT USING BILL-FILE CAN MOVE EACH RECORD STRAIGHT
006700*    ACROSS.  ONLY THE PERIOD-START KEY IS BROKEN OUT (NEEDED
006800*    FOR THE MONTHLY CONTROL BREAK); THE DUE-DATE BREAKOUT IS
006900*    CARRIED FOR THE SAME REASON THE MASTER RECORD CARRIES ONE
007000*    (SEE LECBILR.CBL CR-0511) BUT IS NOT REFERENCED HERE.
007100*
007200 SD  SORT-WORK-FILE.
007300 01  SD-BILL-REC.
007400     05  SD-BILL-NUMBER               PIC X(15).
007500     05  SD-BILL-CUST-ID              PIC X(06).
007600     05  SD-PERIOD-START               PIC 9(08).
007700     05  SD-PERIOD-START-R
007800                REDEFINES SD-PERIOD-START.
007900         10  SD-PS-YYYY               PIC 9(04).
008000         10  SD-PS-MM                  PIC 9(02).
008100         10  SD-PS-DD                  PIC 9(02).
008200     05  SD-PERIOD-END                 PIC 9(08).
008300     05  SD-PREV-READING               PIC 9(07)V99.
008400     05  SD-CURR-READING               PIC 9(07)V99.
008500     05  SD-USAGE                      PIC 9(05)V99.
008600     05  SD-T1-USAGE                   PIC 9(05)V99.
008700     05  SD-T2-USAGE                   PIC 9(05)V99.
008800     05  SD-T3-USAGE                   PIC 9(05)V99.
008900     05  SD-T1-AMT                     PIC 9(07)V99.
009000     05  SD-T2-AMT                     PIC 9(07)V99.
009100     05  SD-T3-AMT                     PIC 9(07)V99.
009200     05  SD-AMOUNT                     PIC 9(07)V99.
009300     05  SD-DUE-DATE                   PIC 9(08).
009400     05  SD-DUE-DATE-R
009500                REDEFINES SD-DUE-DATE.
009600         10  SD-DUE-YYYY              PIC 9(04).
009700         10  SD-DUE-MM                 PIC 9(02).
009800         10  SD-DUE-DD                 PIC 9(02).
009900     05  SD-PAY-STATUS                 PIC X(06).
010000     05  SD-PAY-DATE                   PIC 9(08).
010100     05  FILLER                        PIC X(02).
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500 01  WS-SWITCHES.
010600     05  WS-EOF-CUST-SW                PIC X(01)  VALUE 'N'.
010700         88  END-OF-CUST-MASTER            VALUE 'Y'.
010800     05  WS-EOF-BILL-SW                PIC X(01)  VALUE 'N'.
010900         88  END-OF-BILL-FILE              VALUE 'Y'.
011000     05  WS-EOF-SORT-SW                PIC X(01)  VALUE 'N'.
011100         88  END-OF-SORT                    VALUE 'Y'.
011200     05  WS-ROW-FOUND-SW               PIC X(01)  VALUE 'N'.
011300         88  WS-ROW-WAS-FOUND              VALUE 'Y'.
011400*
011450*    REPORT PAGE COUNTER - STANDALONE, NOT PART OF THE RUN'S
011460*    OTHER COUNTERS, SO IT GETS ITS OWN 77-LEVEL ENTRY.
011470 77  WS-PAGE-NO                        PIC S9(05) COMP VALUE ZERO.
011500 01  WS-COUNTERS.
011600     05  WS-CUST-TABLE-COUNT           PIC S9(05) COMP.
011700     05  WS-CUST-IDX                   PIC S9(05) COMP.
011800     05  WS-TOTAL-BILL-COUNT           PIC S9(07) COMP VALUE ZERO.
011900     05  WS-PAID-COUNT                 PIC S9(07) COMP VALUE ZERO.
012000     05  WS-UNPAID-COUNT               PIC S9(07) COMP VALUE ZERO.
012200     05  WS-TOP-RANK                   PIC S9(03) COMP.
012300     05  WS-MAX-IDX                    PIC S9(05) COMP.
012400     05  WS-MONTH-COUNT                PIC S9(07) COMP.
012500     05  WS-GRAND-COUNT                PIC S9(07) COMP.
012600*
012700*    CONTROL-BREAK KEY HOLDERS - MATCH THE PICTURE OF THE
012800*    SORT-RECORD FIELDS THEY ARE COMPARED AGAINST.
012900*
013000 01  WS-CONTROL-BREAK-KEY.
013100     05  WS-CB-YYYY                    PIC 9(04).
013200     05  WS-CB-MM                      PIC 9(02).
013300*
013400 01  WS-AMOUNTS.
013500     05  WS-TOTAL-REVENUE          PIC S9(09)V99 COMP-3 VALUE ZERO.
013600     05  WS-OUTSTANDING-AMT        PIC S9(09)V99 COMP-3 VALUE ZERO.
013700     05  WS-AVERAGE-BILL           PIC S9(07)V99 COMP-3 VALUE ZERO.
013800     05  WS-HIGH-USAGE-AMT         PIC S9(07)V99 COMP-3 VALUE ZERO.
013900     05  WS-MAX-USAGE              PIC S9(07)V99 COMP-3 VALUE ZERO.
014000     05  WS-MONTH-REVENUE          PIC S9(09)V99 COMP-3 VALUE ZERO.
014100     05  WS-MONTH-USAGE            PIC S9(07)V99 COMP-3 VALUE ZERO.
014200     05  WS-GRAND-REVENUE          PIC S9(09)V99 COMP-3 VALUE ZERO.
014300     05  WS-GRAND-USAGE            PIC S9(07)V99 COMP-3 VALUE ZERO.
014400     05  WS-RPT-TOTAL-BILLED       PIC S9(09)V99 COMP-3 VALUE ZERO.
014500*
014600 01  WS-HIGH-USAGE-NAME                PIC X(30).
014700 01  WS-RPT-TITLE                      PIC X(60).
014800*
014900*    EDITED WORK FIELDS FOR BUILDING THE DASHBOARD/CUSTRPT
015000*    TRAILER VALUE COLUMN (PLAIN X(30)) AND FOR THE TIER
015100*    BREAKDOWN NARRATIVE LINES - STRING NEEDS A DISPLAY-USAGE
015200*    OPERAND, NOT A COMP-3 ONE.
015300*
015400 01  WS-DASH-COUNT-ED                  PIC ZZZ,ZZ9.
015500 01  WS-DASH-AMT-ED                    PIC MZZZ,ZZZ,ZZ9.99.
015600 01  WS-DASH-USAGE-ED                  PIC ZZ,ZZZ,ZZ9.99.
015700 01  WS-TIER-USAGE-ED                  PIC ZZ,ZZZ,ZZ9.99.
015800 01  WS-TIER-AMT-ED                    PIC ZZZ,ZZZ,ZZ9.99.
015900*
016000*    RUN-DATE WORK AREA FOR THE PAGE HEADING.
016100*
016200 01  WS-RUN-DATE-WORK.
016300     05  WS-RD-YYYYMMDD                PIC 9(08).
016400 01  WS-RD-BROKEN-R  REDEFINES WS-RUN-DATE-WORK.
016500     05  WS-RD-YYYY                    PIC 9(04).
016600     05  WS-RD-MM                      PIC 9(02).
016700     05  WS-RD-DD                      PIC 9(02).
016800*
016900*    IN-MEMORY IMAGE OF ACTIVE CUSTOMERS ONLY, ACCUMULATING
017000*    TOTAL USAGE AND TOTAL BILLED ACROSS ALL OF EACH CUSTOMER'S
017100*    BILLS.  CT-PICKED-SW IS TRANSIENT WORK SPACE FOR THE
017200*    TOP-5 SELECTION IN 500-TOP-CUSTOMERS-REPORT.
017300*
017400 01  CUST-TABLE.
017500     05  CUST-TABLE-ROW  OCCURS 0500 TIMES
017600                 ASCENDING KEY IS CT-CUST-ID
017700                 INDEXED BY CT-IDX.
017800         10  CT-CUST-ID                PIC X(06).
017900         10  CT-CUST-NAME              PIC X(30).
018000         10  CT-TOTAL-USAGE          PIC S9(07)V99 COMP-3.
018100         10  CT-TOTAL-BILLED         PIC S9(09)V99 COMP-3.
018200         10  CT-PICKED-SW              PIC X(01).
018300*
018400 PROCEDURE DIVISION.
018500*
018600 000-MAIN-LINE.
018700     ACCEPT WS-RD-YYYYMMDD FROM DATE YYYYMMDD.
018800     OPEN OUTPUT REPORT-OUT.
018900     PERFORM 100-LOAD-CUST-TABLE.
019000     PERFORM 150-BUILD-CUST-TOTALS-TABLE.
019100     PERFORM 200-DASHBOARD-STATS.
019200     PERFORM 350-MONTHLY-REVENUE-REPORT.
019300     PERFORM 400-PAYMENT-STATUS-REPORT.
019400     PERFORM 500-TOP-CUSTOMERS-REPORT.
019500     PERFORM 600-CUSTOMER-BILLING-REPORT.
019600     PERFORM 700-TIER-BREAKDOWN-REPORT.
019700     CLOSE REPORT-OUT.
019800     STOP RUN.
019900*
020000*    COMMON PAGE-HEADING ROUTINE - CALLER SETS WS-RPT-TITLE.
020100*
020200 050-WRITE-HEADING.
020300     ADD 1 TO WS-PAGE-NO.
020400     MOVE SPACES TO LEC-PRINT-LINE.
020500     MOVE WS-RPT-TITLE TO HDG-TITLE.
020600     MOVE 'RUN DATE' TO HDG-RUN-DATE-LIT.
020700     STRING WS-RD-YYYY '/' WS-RD-MM '/' WS-RD-DD
020800         DELIMITED BY SIZE INTO HDG-RUN-DATE.
020900     MOVE 'PAGE' TO HDG-PAGE-LIT.
021000     MOVE WS-PAGE-NO TO HDG-PAGE-NO.
021100     WRITE LEC-PRINT-LINE AFTER ADVANCING TOP-OF-FORM.
021200     MOVE SPACES TO LEC-PRINT-LINE.
021300     WRITE LEC-PRINT-LINE AFTER ADVANCING 1.
021400 050-EXIT.
021500     EXIT.
021600*
021700 100-LOAD-CUST-TABLE.
021800     MOVE ZERO TO WS-CUST-TABLE-COUNT.
021900     OPEN INPUT CUSTOMER-MASTER.
022000     PERFORM 110-READ-CUST-MASTER.
022100     PERFORM 120-BUILD-CUST-ROW THRU 120-EXIT
022200         UNTIL END-OF-CUST-MASTER.
022300     CLOSE CUSTOMER-MASTER.
022400*
022500 110-READ-CUST-MASTER.
022600     READ CUSTOMER-MASTER
022700         AT END MOVE 'Y' TO WS-EOF-CUST-SW.
022800*
022900 120-BUILD-CUST-ROW.
023000     IF END-OF-CUST-MASTER
023100         GO TO 120-EXIT.
023200     IF CUST-IS-INACTIVE
023300         GO TO 125-SKIP-ROW.
023400     ADD 1 TO WS-CUST-TABLE-COUNT.
023500     MOVE CUST-ID    TO CT-CUST-ID (WS-CUST-TABLE-COUNT).
023600     MOVE CUST-NAME  TO CT-CUST-NAME (WS-CUST-TABLE-COUNT).
023700     MOVE ZERO       TO CT-TOTAL-USAGE (WS-CUST-TABLE-COUNT).
023800     MOVE ZERO       TO CT-TOTAL-BILLED (WS-CUST-TABLE-COUNT).
023900     MOVE 'N'        TO CT-PICKED-SW (WS-CUST-TABLE-COUNT).
024000 125-SKIP-ROW.
024100     PERFORM 110-READ-CUST-MASTER.
024200 120-EXIT.
024300     EXIT.
024400*
024500*    ONE PASS OF BILL-FILE - ACCUMULATES THE PAYMENT-STATUS
024600*    COUNTS AND REVENUE/OUTSTANDING TOTALS NEEDED BY THE
024700*    DASHBOARD, AND ADDS EACH BILL'S USAGE/AMOUNT INTO ITS
024800*    OWNING CUSTOMER'S ROW (SEARCH ALL - TABLE IS CUST-ID
024900*    ORDER SINCE ONLY ACTIVE CUSTOMER-MASTER ROWS ARE KEPT
025000*    AND CUSTOMER-MASTER ITSELF IS CUST-ID ORDER).
025100*
025200 150-BUILD-CUST-TOTALS-TABLE.
025300     OPEN INPUT BILL-FILE.
025400     PERFORM 160-READ-BILL-FILE.
025500     PERFORM 170-ACCUM-ONE-BILL THRU 170-EXIT
025600         UNTIL END-OF-BILL-FILE.
025700     CLOSE BILL-FILE.
025800*
025900 160-READ-BILL-FILE.
026000     READ BILL-FILE
026100         AT END MOVE 'Y' TO WS-EOF-BILL-SW.
026200*
026300 170-ACCUM-ONE-BILL.
026400     IF END-OF-BILL-FILE
026500         GO TO 170-EXIT.
026600     ADD 1 TO WS-TOTAL-BILL-COUNT.
026700     IF BILL-IS-PAID
026800         ADD 1 TO WS-PAID-COUNT
026900         ADD BILL-AMOUNT TO WS-TOTAL-REVENUE
027000     ELSE
027100         ADD 1 TO WS-UNPAID-COUNT
027200         ADD BILL-AMOUNT TO WS-OUTSTANDING-AMT.
027300     MOVE 'N' TO WS-ROW-FOUND-SW.
027400     SEARCH ALL CUST-TABLE-ROW
027500         AT END
027600             NEXT SENTENCE
027700         WHEN CT-CUST-ID (CT-IDX) = BILL-CUST-ID
027800             MOVE 'Y' TO WS-ROW-FOUND-SW.
027900     IF WS-ROW-WAS-FOUND
028000         ADD BILL-USAGE  TO CT-TOTAL-USAGE (CT-IDX)
028100         ADD BILL-AMOUNT TO CT-TOTAL-BILLED (CT-IDX).
028200     PERFORM 160-READ-BILL-FILE.
028300 170-EXIT.
028400     EXIT.
028500*
028600*    DASHBOARD STATISTICS BLOCK.
028700*
028800 200-DASHBOARD-STATS.
028900     PERFORM 210-SCAN-HIGH-USAGE THRU 210-EXIT.
029000     IF WS-CUST-TABLE-COUNT = ZERO
029100         MOVE ZERO TO WS-AVERAGE-BILL
029200     ELSE
029300         COMPUTE WS-AVERAGE-BILL ROUNDED =
029400             WS-TOTAL-REVENUE / WS-CUST-TABLE-COUNT.
029500     MOVE 'DASHBOARD STATISTICS' TO WS-RPT-TITLE.
029600     PERFORM 050-WRITE-HEADING THRU 050-EXIT.
029700     MOVE SPACES TO LEC-PRINT-LINE.
029800     MOVE 'TOTAL CUSTOMERS' TO DB-LABEL.
029900     MOVE WS-CUST-TABLE-COUNT TO WS-DASH-COUNT-ED.
030000     MOVE WS-DASH-COUNT-ED TO DB-VALUE.
030100     WRITE LEC-PRINT-LINE.
030200     MOVE SPACES TO LEC-PRINT-LINE.
030300     MOVE 'TOTAL BILLS' TO DB-LABEL.
030400     MOVE WS-TOTAL-BILL-COUNT TO WS-DASH-COUNT-ED.
030500     MOVE WS-DASH-COUNT-ED TO DB-VALUE.
030600     WRITE LEC-PRINT-LINE.
030700     MOVE SPACES TO LEC-PRINT-LINE.
030800     MOVE 'UNPAID BILLS' TO DB-LABEL.
030900     MOVE WS-UNPAID-COUNT TO WS-DASH-COUNT-ED.
031000     MOVE WS-DASH-COUNT-ED TO DB-VALUE.
031100     WRITE LEC-PRINT-LINE.
031200     MOVE SPACES TO LEC-PRINT-LINE.
031300     MOVE 'TOTAL REVENUE' TO DB-LABEL.
031400     MOVE WS-TOTAL-REVENUE TO WS-DASH-AMT-ED.
031500     MOVE WS-DASH-AMT-ED TO DB-VALUE.
031600     WRITE LEC-PRINT-LINE.
031700     MOVE SPACES TO LEC-PRINT-LINE.
031800     MOVE 'OUTSTANDING AMOUNT' TO DB-LABEL.
031900     MOVE WS-OUTSTANDING-AMT TO WS-DASH-AMT-ED.
032000     MOVE WS-DASH-AMT-ED TO DB-VALUE.
032100     WRITE LEC-PRINT-LINE.
032200     MOVE SPACES TO LEC-PRINT-LINE.
032300     MOVE 'AVERAGE BILL' TO DB-LABEL.
032400     MOVE WS-AVERAGE-BILL TO WS-DASH-AMT-ED.
032500     MOVE WS-DASH-AMT-ED TO DB-VALUE.
032600     WRITE LEC-PRINT-LINE.
032700     MOVE SPACES TO LEC-PRINT-LINE.
032800     MOVE 'HIGHEST USAGE' TO DB-LABEL.
032900     MOVE WS-HIGH-USAGE-AMT TO WS-DASH-USAGE-ED.
033000     STRING WS-DASH-USAGE-ED ' KWH - ' WS-HIGH-USAGE-NAME
033100         DELIMITED BY SIZE INTO DB-VALUE.
033200     WRITE LEC-PRINT-LINE.
033300*
033400 210-SCAN-HIGH-USAGE.
033500     MOVE ZERO TO WS-HIGH-USAGE-AMT.
033600     MOVE SPACES TO WS-HIGH-USAGE-NAME.
033700     MOVE 1 TO WS-CUST-IDX.
033800     PERFORM 215-CHECK-ONE-CUST THRU 215-EXIT
033900         UNTIL WS-CUST-IDX > WS-CUST-TABLE-COUNT.
034000 210-EXIT.
034100     EXIT.
034200*
034300 215-CHECK-ONE-CUST.
034400     IF CT-TOTAL-USAGE (WS-CUST-IDX) > WS-HIGH-USAGE-AMT
034500         MOVE CT-TOTAL-USAGE (WS-CUST-IDX) TO WS-HIGH-USAGE-AMT
034600         MOVE CT-CUST-NAME (WS-CUST-IDX)   TO WS-HIGH-USAGE-NAME.
034700     ADD 1 TO WS-CUST-IDX.
034800 215-EXIT.
034900     EXIT.
035000*
035100*    MONTHLY REVENUE SUMMARY - BILL-FILE SORTED BY PERIOD-
035200*    START YEAR/MONTH, CONTROL BREAK ON THE MONTH.
035300*
035400 300-SORT-BILLS-BY-MONTH.
035500     SORT SORT-WORK-FILE
035600         ON ASCENDING KEY SD-PS-YYYY SD-PS-MM
035700         USING BILL-FILE
035800         OUTPUT PROCEDURE IS 360-PROCESS-SORTED-BILLS
035900             THRU 360-EXIT.
036000*
036100 350-MONTHLY-REVENUE-REPORT.
036200     MOVE 'MONTHLY REVENUE SUMMARY' TO WS-RPT-TITLE.
036300     PERFORM 050-WRITE-HEADING THRU 050-EXIT.
036400     MOVE ZERO TO WS-CB-YYYY WS-CB-MM.
036500     MOVE ZERO TO WS-GRAND-REVENUE WS-GRAND-USAGE WS-GRAND-COUNT.
036600     PERFORM 300-SORT-BILLS-BY-MONTH.
036700     IF WS-CB-YYYY NOT = ZERO
036800         PERFORM 380-WRITE-MONTH-LINE THRU 380-EXIT.
036900     PERFORM 390-WRITE-GRAND-TOTAL THRU 390-EXIT.
037000*
037100 360-PROCESS-SORTED-BILLS.
037200     MOVE 'N' TO WS-EOF-SORT-SW.
037300     PERFORM 365-RETURN-SORTED THRU 365-EXIT.
037400     PERFORM 370-MONTH-CONTROL-BREAK THRU 370-EXIT
037500         UNTIL END-OF-SORT.
037600 360-EXIT.
037700     EXIT.
037800*
037900 365-RETURN-SORTED.
038000     RETURN SORT-WORK-FILE
038100         AT END MOVE 'Y' TO WS-EOF-SORT-SW.
038200 365-EXIT.
038300     EXIT.
038400*
038500 370-MONTH-CONTROL-BREAK.
038600     IF END-OF-SORT
038700         GO TO 370-EXIT.
038800     IF SD-PS-YYYY = WS-CB-YYYY AND SD-PS-MM = WS-CB-MM
038900         GO TO 375-ACCUM-MONTH.
039000     IF WS-CB-YYYY = ZERO
039100         GO TO 372-FIRST-MONTH.
039200     PERFORM 380-WRITE-MONTH-LINE THRU 380-EXIT.
039300 372-FIRST-MONTH.
039400     MOVE SD-PS-YYYY TO WS-CB-YYYY.
039500     MOVE SD-PS-MM   TO WS-CB-MM.
039600     MOVE ZERO TO WS-MONTH-REVENUE WS-MONTH-USAGE WS-MONTH-COUNT.
039700 375-ACCUM-MONTH.
039800     ADD SD-AMOUNT TO WS-MONTH-REVENUE.
039900     ADD SD-USAGE  TO WS-MONTH-USAGE.
040000     ADD 1         TO WS-MONTH-COUNT.
040100     ADD SD-AMOUNT TO WS-GRAND-REVENUE.
040200     ADD SD-USAGE  TO WS-GRAND-USAGE.
040300     ADD 1         TO WS-GRAND-COUNT.
040400     PERFORM 365-RETURN-SORTED THRU 365-EXIT.
040500 370-EXIT.
040600     EXIT.
040700*
040800 380-WRITE-MONTH-LINE.
040900     MOVE SPACES TO LEC-PRINT-LINE.
041000     STRING WS-CB-YYYY '-' WS-CB-MM
041100         DELIMITED BY SIZE INTO ML-MONTH.
041200     MOVE WS-MONTH-COUNT   TO ML-BILL-COUNT.
041300     MOVE WS-MONTH-USAGE   TO ML-USAGE.
041400     MOVE WS-MONTH-REVENUE TO ML-REVENUE.
041500     WRITE LEC-PRINT-LINE.
041600 380-EXIT.
041700     EXIT.
041800*
041900 390-WRITE-GRAND-TOTAL.
042000     MOVE SPACES TO LEC-PRINT-LINE.
042100     MOVE 'GRAND TOTAL' TO ML-MONTH.
042200     MOVE WS-GRAND-COUNT   TO ML-BILL-COUNT.
042300     MOVE WS-GRAND-USAGE   TO ML-USAGE.
042400     MOVE WS-GRAND-REVENUE TO ML-REVENUE.
042500     WRITE LEC-PRINT-LINE.
042600 390-EXIT.
042700     EXIT.
042800*
042900*    PAYMENT STATUS DISTRIBUTION - COUNTS ACCUMULATED DURING
043000*    150-BUILD-CUST-TOTALS-TABLE'S PASS OF BILL-FILE.
043100*
043200 400-PAYMENT-STATUS-REPORT.
043300     MOVE 'PAYMENT STATUS DISTRIBUTION' TO WS-RPT-TITLE.
043400     PERFORM 050-WRITE-HEADING THRU 050-EXIT.
043500     MOVE SPACES TO LEC-PRINT-LINE.
043600     MOVE 'PAID' TO ST-STATUS.
043700     MOVE WS-PAID-COUNT TO ST-COUNT.
043800     WRITE LEC-PRINT-LINE.
043900     MOVE SPACES TO LEC-PRINT-LINE.
044000     MOVE 'UNPAID' TO ST-STATUS.
044100     MOVE WS-UNPAID-COUNT TO ST-COUNT.
044200     WRITE LEC-PRINT-LINE.
044300*
044400*    TOP 5 CUSTOMERS BY CONSUMPTION - FIVE PASSES OVER
044500*    CUST-TABLE, EACH PASS PICKING THE HIGHEST-USAGE ROW NOT
044600*    YET PICKED.  STOPS EARLY IF FEWER THAN 5 ACTIVE CUSTOMERS
044700*    HAVE ANY USAGE ON FILE.
044800*
044900 500-TOP-CUSTOMERS-REPORT.
045000     MOVE 'TOP 5 CUSTOMERS BY CONSUMPTION' TO WS-RPT-TITLE.
045100     PERFORM 050-WRITE-HEADING THRU 050-EXIT.
045200     MOVE 1 TO WS-TOP-RANK.
045300     PERFORM 510-WRITE-ONE-TOP-CUST THRU 510-EXIT
045400         UNTIL WS-TOP-RANK > 5.
045500*
045600 510-WRITE-ONE-TOP-CUST.
045700     PERFORM 520-FIND-MAX-UNPICKED THRU 520-EXIT.
045800     IF WS-MAX-IDX = ZERO
045900         MOVE 6 TO WS-TOP-RANK
046000         GO TO 510-EXIT.
046100     MOVE 'Y' TO CT-PICKED-SW (WS-MAX-IDX).
046200     MOVE SPACES TO LEC-PRINT-LINE.
046300     MOVE CT-CUST-ID (WS-MAX-IDX)      TO TC-CUST-ID.
046400     MOVE CT-CUST-NAME (WS-MAX-IDX)    TO TC-NAME.
046500     MOVE CT-TOTAL-USAGE (WS-MAX-IDX)  TO TC-USAGE.
046600     MOVE CT-TOTAL-BILLED (WS-MAX-IDX) TO TC-BILLED.
046700     WRITE LEC-PRINT-LINE.
046800     ADD 1 TO WS-TOP-RANK.
046900 510-EXIT.
047000     EXIT.
047100*
047200 520-FIND-MAX-UNPICKED.
047300     MOVE ZERO TO WS-MAX-IDX.
047400     MOVE ZERO TO WS-MAX-USAGE.
047500     MOVE 1 TO WS-CUST-IDX.
047600     PERFORM 525-CHECK-ONE-FOR-MAX THRU 525-EXIT
047700         UNTIL WS-CUST-IDX > WS-CUST-TABLE-COUNT.
047800 520-EXIT.
047900     EXIT.
048000*
048100 525-CHECK-ONE-FOR-MAX.
048200     IF CT-PICKED-SW (WS-CUST-IDX) = 'N'
048300             AND CT-TOTAL-USAGE (WS-CUST-IDX) > WS-MAX-USAGE
048400         MOVE CT-TOTAL-USAGE (WS-CUST-IDX) TO WS-MAX-USAGE
048500         MOVE WS-CUST-IDX TO WS-MAX-IDX.
048600     ADD 1 TO WS-CUST-IDX.
048700 525-EXIT.
048800     EXIT.
048900*
049000*    CUSTOMER BILLING REPORT - ONE LINE PER ACTIVE CUSTOMER,
049100*    TRAILER WITH CUSTOMER COUNT AND TOTAL BILLED.
049200*
049300 600-CUSTOMER-BILLING-REPORT.
049400     MOVE 'CUSTOMER BILLING REPORT' TO WS-RPT-TITLE.
049500     PERFORM 050-WRITE-HEADING THRU 050-EXIT.
049600     MOVE ZERO TO WS-RPT-TOTAL-BILLED.
049700     MOVE 1 TO WS-CUST-IDX.
049800     PERFORM 610-WRITE-ONE-CUST-LINE THRU 610-EXIT
049900         UNTIL WS-CUST-IDX > WS-CUST-TABLE-COUNT.
050000     PERFORM 620-WRITE-CUST-RPT-TRAILER THRU 620-EXIT.
050100*
050200 610-WRITE-ONE-CUST-LINE.
050300     MOVE SPACES TO LEC-PRINT-LINE.
050400     MOVE CT-CUST-NAME (WS-CUST-IDX)    TO CR-NAME.
050500     MOVE '('                            TO CR-ID-LPAREN.
050600     MOVE CT-CUST-ID (WS-CUST-IDX)       TO CR-ID.
050700     MOVE ')'                            TO CR-ID-RPAREN.
050800     MOVE CT-TOTAL-USAGE (WS-CUST-IDX)   TO CR-USAGE.
050900     MOVE CT-TOTAL-BILLED (WS-CUST-IDX)  TO CR-AMOUNT.
051000     WRITE LEC-PRINT-LINE.
051100     ADD CT-TOTAL-BILLED (WS-CUST-IDX) TO WS-RPT-TOTAL-BILLED.
051200     ADD 1 TO WS-CUST-IDX.
051300 610-EXIT.
051400     EXIT.
051500*
051600 620-WRITE-CUST-RPT-TRAILER.
051700     MOVE SPACES TO LEC-PRINT-LINE.
051800     MOVE 'CUSTOMER COUNT' TO DB-LABEL.
051900     MOVE WS-CUST-TABLE-COUNT TO WS-DASH-COUNT-ED.
052000     MOVE WS-DASH-COUNT-ED TO DB-VALUE.
052100     WRITE LEC-PRINT-LINE.
052200     MOVE SPACES TO LEC-PRINT-LINE.
052300     MOVE 'TOTAL BILLED' TO DB-LABEL.
052400     MOVE WS-RPT-TOTAL-BILLED TO WS-DASH-AMT-ED.
052500     MOVE WS-DASH-AMT-ED TO DB-VALUE.
052600     WRITE LEC-PRINT-LINE.
052700 620-EXIT.
052800     EXIT.
052900*
053000*    BILLING CALCULATION BREAKDOWN - ONE PASS OF BILL-FILE,
053100*    PER-BILL, FROM THE TIER FIELDS ALREADY STORED ON THE
053200*    BILL RECORD BY LECBIL1 - NO RECALCULATION NEEDED.
053300*
053400 700-TIER-BREAKDOWN-REPORT.
053500     MOVE 'BILLING CALCULATION BREAKDOWN' TO WS-RPT-TITLE.
053600     PERFORM 050-WRITE-HEADING THRU 050-EXIT.
053700     MOVE 'N' TO WS-EOF-BILL-SW.
053800     OPEN INPUT BILL-FILE.
053900     PERFORM 710-READ-BILL-FILE.
054000     PERFORM 720-WRITE-ONE-TIER-BREAKDOWN THRU 720-EXIT
054100         UNTIL END-OF-BILL-FILE.
054200     CLOSE BILL-FILE.
054300*
054400 710-READ-BILL-FILE.
054500     READ BILL-FILE
054600         AT END MOVE 'Y' TO WS-EOF-BILL-SW.
054700*
054800 720-WRITE-ONE-TIER-BREAKDOWN.
054900     IF END-OF-BILL-FILE
055000         GO TO 720-EXIT.
055100     IF BILL-T1-USAGE > ZERO
055200         MOVE SPACES TO LEC-PRINT-LINE
055300         MOVE BILL-T1-USAGE TO WS-TIER-USAGE-ED
055400         MOVE BILL-T1-AMT   TO WS-TIER-AMT-ED
055500         STRING BILL-NUMBER ' TIER 1 (0-100 KWH): '
055600             WS-TIER-USAGE-ED ' KWH X M1.20 = M'
055700             WS-TIER-AMT-ED
055800             DELIMITED BY SIZE INTO TL-TEXT
055900         WRITE LEC-PRINT-LINE.
056000     IF BILL-T2-USAGE > ZERO
056100         MOVE SPACES TO LEC-PRINT-LINE
056200         MOVE BILL-T2-USAGE TO WS-TIER-USAGE-ED
056300         MOVE BILL-T2-AMT   TO WS-TIER-AMT-ED
056400         STRING BILL-NUMBER ' TIER 2 (101-300 KWH): '
056500             WS-TIER-USAGE-ED ' KWH X M1.50 = M'
056600             WS-TIER-AMT-ED
056700             DELIMITED BY SIZE INTO TL-TEXT
056800         WRITE LEC-PRINT-LINE.
056900     IF BILL-T3-USAGE > ZERO
057000         MOVE SPACES TO LEC-PRINT-LINE
057100         MOVE BILL-T3-USAGE TO WS-TIER-USAGE-ED
057200         MOVE BILL-T3-AMT   TO WS-TIER-AMT-ED
057300         STRING BILL-NUMBER ' TIER 3 (301+ KWH): '
057400             WS-TIER-USAGE-ED ' KWH X M2.00 = M'
057500             WS-TIER-AMT-ED
057600             DELIMITED BY SIZE INTO TL-TEXT
057700         WRITE LEC-PRINT-LINE.
057800     MOVE SPACES TO LEC-PRINT-LINE.
057900     MOVE BILL-USAGE TO WS-TIER-USAGE-ED.
058000     STRING BILL-NUMBER ' TOTAL USAGE: ' WS-TIER-USAGE-ED
058100         ' KWH' DELIMITED BY SIZE INTO TL-TEXT.
058200     WRITE LEC-PRINT-LINE.
058300     MOVE SPACES TO LEC-PRINT-LINE.
058400     MOVE BILL-AMOUNT TO WS-TIER-AMT-ED.
058500     STRING BILL-NUMBER ' TOTAL AMOUNT: M' WS-TIER-AMT-ED
058600         DELIMITED BY SIZE INTO TL-TEXT.
058700     WRITE LEC-PRINT-LINE.
058800     PERFORM 710-READ-BILL-FILE.
058900 720-EXIT.
059000     EXIT.
