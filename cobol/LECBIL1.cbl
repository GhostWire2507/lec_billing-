000100***************************************************************
000200*                                                             *
000300*   L E C B I L 1   -   B I L L   C R E A T I O N   R U N     *
000400*                                                             *
000500***************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     LECBIL1.
000800 AUTHOR.         R K MOTAUNG.
000900 INSTALLATION.   LESOTHO ELECTRICITY CORPORATION - DP CENTER.
001000 DATE-WRITTEN.   03/14/89.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
001300***************************************************************
001400*  CHANGE LOG                                                *
001500*  DATE      INIT  TKT-NO    DESCRIPTION                     *
001600*  03/14/89  RKM   -----     ORIGINAL BILL CREATION RUN,     *
001700*                            SINGLE TIER FLAT RATE ONLY      *
001800*  11/02/91  DPH   CR-0114   ADDED METER-NO EDIT ON CUSTOMER *
001900*                            LOOK-UP FOR NEW METER CHANGE-   *
002000*                            OUT PROCEDURE                   *
002100*  08/05/92  DPH   CR-0166   CONVERTED FLAT RATE TO 3-TIER   *
002200*                            BLOCK TARIFF PER TARIFF BOARD   *
002300*                            RULING - SEE LECCALC.CBL        *
002400*  06/09/94  JTS   CR-0233   CUSTOMER TABLE NOW SEARCH ALL   *
002500*                            (WAS SEQUENTIAL SCAN) - CUST    *
002600*                            MASTER MUST STAY IN ID SEQUENCE *
002700*  02/27/98  RKM   Y2K-004   4-DIGIT YEAR IN BILL-NUMBER AND *
002800*                            DUE-DATE ROLLOVER, LEAP YEAR    *
002900*                            TEST REVIEWED, NO CHANGE NEEDED *
003000*  07/14/01  LMB   CR-0511   REJECTED-READING COUNT NOW      *
003100*                            WRITTEN TO AUDIT FILE TRAILER   *
003110*  03/10/04  LMB   CR-0498   CUSTOMER-MASTER NOW OPENED      *
003120*                            RECORD SEQUENTIAL (WAS LINE)    *
003130*                            SO PACKED FIELDS SURVIVE        *
003140*  03/17/04  LMB   CR-0501   TRAILER NOW PRINTS CALCULATOR   *
003150*                            FIRING COUNT FROM LECCALC.CBL   *
003160*                            FOR RECONCILIATION AGAINST      *
003170*                            BILLS WRITTEN                   *
003180*  04/02/04  LMB   CR-0509   PERIOD-END WAS BEING MOVED INTO *
003185*                            THE BILL RECORD TOO LATE - DUE- *
003190*                            DATE CALC WAS PICKING UP THE    *
003195*                            PRIOR BILL'S DATES.  MOVE NOW   *
003198*                            DONE AHEAD OF THE DUE-DATE CALC *
003199*  04/02/04  LMB   CR-0510   RATES/CEILINGS HARD-CODED       *
003200***************************************************************
003300*  READS READINGS-IN, LOOKS UP CUSTOMER-MASTER, RUNS THE      *
003400*  3-TIER CALCULATOR, ASSIGNS THE NEXT BILL NUMBER AND DUE    *
003500*  DATE, APPENDS BILL-FILE, AND REWRITES CUSTOMER-MASTER      *
003600*  WITH EACH CUSTOMER'S LATEST USAGE AND BILL AMOUNT.         *
003700***************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CURRENCY SIGN IS 'M'.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMSTR
004600            ORGANIZATION IS RECORD SEQUENTIAL.
004700     SELECT BILL-FILE        ASSIGN TO BILLFILE
004800            ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT READINGS-IN      ASSIGN TO READINGS
005000            ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT ERROR-AUDIT-OUT  ASSIGN TO AUDITOUT
005200            ORGANIZATION IS LINE SEQUENTIAL.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700 FD  CUSTOMER-MASTER
005800     LABEL RECORDS ARE STANDARD
005850         RECORD CONTAINS 84 CHARACTERS.
005900     COPY LECCUST.
006000*
006100 FD  BILL-FILE
006200     LABEL RECORDS ARE STANDARD.
006300     COPY LECBILR.
006400*
006500 FD  READINGS-IN
006600     LABEL RECORDS ARE STANDARD.
006700 01  RDG-TRAN-REC.
006800     05  RDG-CUST-ID                  PIC X(06).
006900     05  RDG-PREV-READING             PIC 9(07)V99.
007000     05  RDG-CURR-READING             PIC 9(07)V99.
007100     05  RDG-PERIOD-START             PIC 9(08).
007200     05  RDG-PERIOD-END               PIC 9(08).
007300*
007400 FD  ERROR-AUDIT-OUT
007500     LABEL RECORDS ARE STANDARD.
007600 01  ERR-LINE                         PIC X(132).
007700*
007800 WORKING-STORAGE SECTION.
007900*
008000     COPY LECCALC.
008100*
008200 01  WS-SWITCHES.
008300     05  WS-EOF-CUST-SW                PIC X(01)  VALUE 'N'.
008400         88  END-OF-CUST-MASTER            VALUE 'Y'.
008500     05  WS-EOF-BILL-SW                PIC X(01)  VALUE 'N'.
008600         88  END-OF-BILL-FILE              VALUE 'Y'.
008700     05  WS-EOF-RDG-SW                 PIC X(01)  VALUE 'N'.
008800         88  END-OF-READINGS                VALUE 'Y'.
008900     05  WS-CUST-FOUND-SW              PIC X(01)  VALUE 'N'.
009000         88  WS-CUST-WAS-FOUND             VALUE 'Y'.
009100*
009200 01  WS-COUNTERS.
009300     05  WS-CUST-TABLE-COUNT           PIC S9(05) COMP.
009400     05  WS-CUST-IDX                   PIC S9(05) COMP.
009500     05  WS-PRIOR-BILL-COUNT           PIC S9(07) COMP.
009600     05  WS-BILLS-WRITTEN              PIC S9(07) COMP VALUE ZERO.
009700     05  WS-BILLS-REJECTED             PIC S9(07) COMP VALUE ZERO.
009800*
009900 01  WS-AMOUNT-ACCUM.
010000     05  WS-TOTAL-BILLED               PIC S9(09)V99 COMP-3
010100                                        VALUE ZERO.
010200*
010300 01  WS-RUN-DATE-WORK.
010400     05  WS-RUN-DATE                   PIC 9(08).
010500     05  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE.
010600         10  WS-RUN-YYYY               PIC 9(04).
010700         10  WS-RUN-MM                 PIC 9(02).
010800         10  WS-RUN-DD                 PIC 9(02).
010900*
011000 77  WS-USAGE-WORK                     PIC 9(05)V99.
011100*
011200*    EDITED WORK FIELDS FOR THE RUN TRAILER - COMP AND COMP-3
011300*    COUNTERS ARE NOT DISPLAY USAGE AND CANNOT BE STRUNG
011400*    DIRECTLY, SO EACH IS MOVED HERE FIRST.
011500*
011600 77  WS-TRAILER-COUNT-ED               PIC ZZZ,ZZ9.
011700 77  WS-TRAILER-AMT-ED                 PIC ZZZ,ZZZ,ZZ9.99.
011800 01  WS-BILL-NUMBER-WORK.
011900     05  WS-BN-LITERAL                 PIC X(05) VALUE 'BILL-'.
012000     05  WS-BN-YEAR                    PIC 9(04).
012100     05  WS-BN-DASH                    PIC X(01) VALUE '-'.
012200     05  WS-BN-SEQ                     PIC 9(05).
012300*
012400*    DUE-DATE ROLLOVER WORK - PERIOD-END BROKEN OUT, PLUS THE
012500*    ADDED-15-DAYS RESULT BEFORE IT IS EDITED BACK TO YYYYMMDD.
012600*
012700 01  WS-DUE-DATE-WORK.
012800     05  WS-DD-YYYY                    PIC 9(04).
012900     05  WS-DD-MM                      PIC 9(02).
013000     05  WS-DD-DAY                     PIC 9(02).
013100     05  WS-DD-DAYS-IN-MONTH           PIC 9(02).
013200     05  WS-DD-RESULT                  PIC 9(08).
013300     05  WS-DD-RESULT-R  REDEFINES WS-DD-RESULT.
013400         10  WS-DDR-YYYY               PIC 9(04).
013500         10  WS-DDR-MM                 PIC 9(02).
013600         10  WS-DDR-DD                 PIC 9(02).
013700*
013800*    LEAP-YEAR TEST WORK FIELDS - QUOTIENT IS DISCARDED, ONLY
013900*    THE REMAINDERS OF THE DIVIDE ARE USED (SEE 450 PARAGRAPH).
014000*
014100 01  WS-LEAP-YEAR-WORK.
014200     05  WS-LY-QUOTIENT                PIC S9(04) COMP.
014300     05  WS-LY-REM-4                   PIC S9(04) COMP.
014400     05  WS-LY-REM-100                 PIC S9(04) COMP.
014500     05  WS-LY-REM-400                 PIC S9(04) COMP.
014600*
014700*    IN-MEMORY IMAGE OF CUSTOMER-MASTER, LOADED AT START OF RUN,
014800*    UPDATED AS BILLS ARE CREATED, REWRITTEN AT END OF RUN.  KEPT
014900*    IN CUST-ID SEQUENCE SO SEARCH ALL CAN LOCATE A CUSTOMER.
015000*
015100 01  CUST-TABLE.
015200     05  CUST-TABLE-ROW  OCCURS 0500 TIMES
015300                 ASCENDING KEY IS CT-CUST-ID
015400                 INDEXED BY CT-IDX.
015500         10  CT-CUST-ID                PIC X(06).
015600         10  CT-CUST-NAME              PIC X(30).
015700         10  CT-CUST-ADDRESS           PIC X(30).
015800         10  CT-METER-NO               PIC X(08).
015900         10  CT-USAGE                  PIC S9(05)V99 COMP-3.
016000         10  CT-BILL-AMT               PIC S9(07)V99 COMP-3.
016100         10  CT-ACTIVE-FLAG            PIC X(01).
016200             88  CT-IS-ACTIVE               VALUE 'Y'.
016300             88  CT-IS-INACTIVE             VALUE 'N'.
016400*
016500 PROCEDURE DIVISION.
016600*
016700 000-MAIN-LINE.
016800     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
016900     PERFORM 100-LOAD-CUST-TABLE.
017000     PERFORM 150-COUNT-PRIOR-BILLS.
017100     OPEN INPUT READINGS-IN.
017200     OPEN EXTEND BILL-FILE.
017300     OPEN OUTPUT ERROR-AUDIT-OUT.
017400     PERFORM 190-READ-READING.
017500     PERFORM 200-EDIT-READING THRU 200-EXIT
017600         UNTIL END-OF-READINGS.
017700     PERFORM 800-WRITE-RUN-TRAILER.
017800     CLOSE READINGS-IN BILL-FILE ERROR-AUDIT-OUT.
017900     PERFORM 900-REWRITE-CUST-MASTER.
018000     STOP RUN.
018100*
018200 100-LOAD-CUST-TABLE.
018300     MOVE ZERO TO WS-CUST-TABLE-COUNT.
018400     OPEN INPUT CUSTOMER-MASTER.
018500     PERFORM 110-READ-CUST-MASTER.
018600     PERFORM 120-BUILD-CUST-ROW THRU 120-EXIT
018700         UNTIL END-OF-CUST-MASTER.
018800     CLOSE CUSTOMER-MASTER.
018900*
019000 110-READ-CUST-MASTER.
019100     READ CUSTOMER-MASTER
019200         AT END MOVE 'Y' TO WS-EOF-CUST-SW.
019300*
019400 120-BUILD-CUST-ROW.
019500     IF END-OF-CUST-MASTER
019600         GO TO 120-EXIT.
019700     ADD 1 TO WS-CUST-TABLE-COUNT.
019800     MOVE CUST-ID          TO CT-CUST-ID (WS-CUST-TABLE-COUNT).
019900     MOVE CUST-NAME        TO CT-CUST-NAME (WS-CUST-TABLE-COUNT).
020000     MOVE CUST-ADDRESS     TO CT-CUST-ADDRESS
020100                                           (WS-CUST-TABLE-COUNT).
020200     MOVE CUST-METER-NO    TO CT-METER-NO (WS-CUST-TABLE-COUNT).
020300     MOVE CUST-USAGE       TO CT-USAGE (WS-CUST-TABLE-COUNT).
020400     MOVE CUST-BILL-AMT    TO CT-BILL-AMT (WS-CUST-TABLE-COUNT).
020500     MOVE CUST-ACTIVE-FLAG TO CT-ACTIVE-FLAG
020600                                           (WS-CUST-TABLE-COUNT).
020700     PERFORM 110-READ-CUST-MASTER.
020800 120-EXIT.
020900     EXIT.
021000 150-COUNT-PRIOR-BILLS.
021100     MOVE ZERO TO WS-PRIOR-BILL-COUNT.
021200     OPEN INPUT BILL-FILE.
021300     PERFORM 160-READ-BILL-FILE.
021400     PERFORM 165-COUNT-ONE-BILL THRU 165-EXIT
021500         UNTIL END-OF-BILL-FILE.
021600     CLOSE BILL-FILE.
021700*
021800 160-READ-BILL-FILE.
021900     READ BILL-FILE
022000         AT END MOVE 'Y' TO WS-EOF-BILL-SW.
022100*
022200 165-COUNT-ONE-BILL.
022300     ADD 1 TO WS-PRIOR-BILL-COUNT.
022400     PERFORM 160-READ-BILL-FILE.
022500 165-EXIT.
022600     EXIT.
022700*
022800 190-READ-READING.
022900     READ READINGS-IN
023000         AT END MOVE 'Y' TO WS-EOF-RDG-SW.
023100*
023200 200-EDIT-READING.
023300     MOVE 'N' TO WS-CUST-FOUND-SW.
023400     SEARCH ALL CUST-TABLE-ROW
023500         AT END
023600             NEXT SENTENCE
023700         WHEN CT-CUST-ID (CT-IDX) = RDG-CUST-ID
023800             MOVE 'Y' TO WS-CUST-FOUND-SW.
023900     IF NOT WS-CUST-WAS-FOUND
024000         MOVE SPACES TO ERR-LINE
024100         STRING 'CUSTOMER NOT ON FILE - ID ' RDG-CUST-ID
024200             DELIMITED BY SIZE INTO ERR-LINE
024300         WRITE ERR-LINE
024400         ADD 1 TO WS-BILLS-REJECTED
024500         GO TO 200-CONTINUE.
024600     IF CT-IS-INACTIVE (CT-IDX)
024700         MOVE SPACES TO ERR-LINE
024800         STRING 'CUSTOMER INACTIVE - ID ' RDG-CUST-ID
024900             DELIMITED BY SIZE INTO ERR-LINE
025000         WRITE ERR-LINE
025100         ADD 1 TO WS-BILLS-REJECTED
025200         GO TO 200-CONTINUE.
025300     IF RDG-CURR-READING < RDG-PREV-READING
025400         MOVE SPACES TO ERR-LINE
025500         STRING 'READING OUT OF SEQUENCE - ID ' RDG-CUST-ID
025600             DELIMITED BY SIZE INTO ERR-LINE
025700         WRITE ERR-LINE
025800         ADD 1 TO WS-BILLS-REJECTED
025900         GO TO 200-CONTINUE.
026000     COMPUTE WS-USAGE-WORK =
026100         RDG-CURR-READING - RDG-PREV-READING.
026130*    CR-0509 - PERIOD-END MUST BE IN THE RECORD BUFFER BEFORE
026140*    450-CALC-DUE-DATE RUNS, SINCE 450 READS IT THROUGH THE
026150*    BILL-PE-YYYY/MM/DD REDEFINES.  MOVE SPACES FIRST SO THE
026160*    REST OF 500-WRITE-BILL DOES NOT HAVE TO RE-CLEAR THE RECORD.
026170     MOVE SPACES               TO BILL-MASTER-REC.
026180     MOVE RDG-PERIOD-START     TO BILL-PERIOD-START.
026190     MOVE RDG-PERIOD-END       TO BILL-PERIOD-END.
026200     PERFORM 300-CALC-TIER-AMOUNTS THRU 300-EXIT.
026300     PERFORM 400-ASSIGN-BILL-NUMBER.
026400     PERFORM 450-CALC-DUE-DATE.
026500     PERFORM 500-WRITE-BILL.
026600     MOVE WS-USAGE-WORK    TO CT-USAGE (CT-IDX).
026700     MOVE WCA-TOTAL-AMT    TO CT-BILL-AMT (CT-IDX).
026800     ADD 1 TO WS-BILLS-WRITTEN.
026900     ADD WCA-TOTAL-AMT TO WS-TOTAL-BILLED.
027000 200-CONTINUE.
027100     PERFORM 190-READ-READING.
027200 200-EXIT.
027300     EXIT.
027400*
027500*    3-TIER BLOCK TARIFF.  CEILINGS AND RATES ARE HARD-CODED
027550*    BELOW (100 AND 300 KWH CEILINGS, M1.20/M1.50/M2.00 PER
027600*    KWH) - SEE LECCALC.CBL'S COMMENT BLOCK FOR THE CURRENT
027650*    FIGURES.  NO INTRINSIC FUNCTIONS - CASCADING IF.
027700*
027800 300-CALC-TIER-AMOUNTS.
027850     ADD 1 TO WCA-CALC-COUNT.
027900     MOVE WS-USAGE-WORK TO WCA-TOTAL-USAGE.
028000     IF WCA-TOTAL-USAGE NOT > 100
028100         MOVE WCA-TOTAL-USAGE TO WCA-T1-USAGE
028200         MOVE ZERO            TO WCA-T2-USAGE
028300         MOVE ZERO            TO WCA-T3-USAGE
028400     ELSE
028500     IF WCA-TOTAL-USAGE NOT > 300
028600         MOVE 100             TO WCA-T1-USAGE
028700         COMPUTE WCA-T2-USAGE =
028800             WCA-TOTAL-USAGE - 100
028900         MOVE ZERO            TO WCA-T3-USAGE
029000     ELSE
029100         MOVE 100             TO WCA-T1-USAGE
029200         COMPUTE WCA-T2-USAGE =
029300             300 - 100
029400         COMPUTE WCA-T3-USAGE =
029500             WCA-TOTAL-USAGE - 300.
029600     COMPUTE WCA-T1-AMT ROUNDED = WCA-T1-USAGE * 1.20.
029700     COMPUTE WCA-T2-AMT ROUNDED = WCA-T2-USAGE * 1.50.
029800     COMPUTE WCA-T3-AMT ROUNDED = WCA-T3-USAGE * 2.00.
029900     COMPUTE WCA-TOTAL-AMT =
030000         WCA-T1-AMT + WCA-T2-AMT + WCA-T3-AMT.
030100 300-EXIT.
030200     EXIT.
030300*
030400 400-ASSIGN-BILL-NUMBER.
030500     ADD 1 TO WS-PRIOR-BILL-COUNT.
030600     MOVE WS-RUN-YYYY         TO WS-BN-YEAR.
030700     MOVE WS-PRIOR-BILL-COUNT TO WS-BN-SEQ.
030800*
030900*    ADD 15 CALENDAR DAYS TO PERIOD-END, ROLLING THE MONTH AND
031000*    YEAR FORWARD WHEN THE DAY OVERRUNS THE MONTH.  FEBRUARY
031100*    LEAP TEST ADDED 02/27/98 FOR Y2K - RULE UNCHANGED SINCE.
031200*
031300 450-CALC-DUE-DATE.
031400     MOVE BILL-PE-YYYY TO WS-DD-YYYY.
031500     MOVE BILL-PE-MM   TO WS-DD-MM.
031600     MOVE BILL-PE-DD   TO WS-DD-DAY.
031700     MOVE WCA-DAYS-IN-MONTH (WS-DD-MM) TO WS-DD-DAYS-IN-MONTH.
031800     IF WS-DD-MM = 02
031900         DIVIDE WS-DD-YYYY BY 4
032000             GIVING WS-LY-QUOTIENT REMAINDER WS-LY-REM-4
032100         DIVIDE WS-DD-YYYY BY 100
032200             GIVING WS-LY-QUOTIENT REMAINDER WS-LY-REM-100
032300         DIVIDE WS-DD-YYYY BY 400
032400             GIVING WS-LY-QUOTIENT REMAINDER WS-LY-REM-400
032500         IF (WS-LY-REM-4 = 0 AND WS-LY-REM-100 NOT = 0)
032600                 OR WS-LY-REM-400 = 0
032700             MOVE 29 TO WS-DD-DAYS-IN-MONTH.
032800     ADD 15 TO WS-DD-DAY.
032900     IF WS-DD-DAY > WS-DD-DAYS-IN-MONTH
033000         SUBTRACT WS-DD-DAYS-IN-MONTH FROM WS-DD-DAY
033100         ADD 1 TO WS-DD-MM
033200         IF WS-DD-MM > 12
033300             MOVE 01 TO WS-DD-MM
033400             ADD 1 TO WS-DD-YYYY.
033500     MOVE WS-DD-YYYY TO WS-DDR-YYYY.
033600     MOVE WS-DD-MM   TO WS-DDR-MM.
033700     MOVE WS-DD-DAY  TO WS-DDR-DD.
033800*
033900 500-WRITE-BILL.
034000*    RECORD ALREADY CLEARED AND PERIOD-START/END ALREADY MOVED
034050*    IN BY 200-EDIT-READING - SEE CR-0509 - SO 450-CALC-DUE-DATE
034060*    HAS THE RIGHT PERIOD-END BEFORE THIS PARAGRAPH IS REACHED.
034100     MOVE WS-BILL-NUMBER-WORK  TO BILL-NUMBER.
034200     MOVE RDG-CUST-ID          TO BILL-CUST-ID.
034500     MOVE RDG-PREV-READING     TO BILL-PREV-READING.
034600     MOVE RDG-CURR-READING     TO BILL-CURR-READING.
034700     MOVE WS-USAGE-WORK        TO BILL-USAGE.
034800     MOVE WCA-T1-USAGE         TO BILL-T1-USAGE.
034900     MOVE WCA-T2-USAGE         TO BILL-T2-USAGE.
035000     MOVE WCA-T3-USAGE         TO BILL-T3-USAGE.
035100     MOVE WCA-T1-AMT           TO BILL-T1-AMT.
035200     MOVE WCA-T2-AMT           TO BILL-T2-AMT.
035300     MOVE WCA-T3-AMT           TO BILL-T3-AMT.
035400     MOVE WCA-TOTAL-AMT        TO BILL-AMOUNT.
035500     MOVE WS-DD-RESULT         TO BILL-DUE-DATE.
035600     MOVE 'UNPAID'             TO BILL-PAY-STATUS.
035700     MOVE ZERO                 TO BILL-PAY-DATE.
035800     WRITE BILL-MASTER-REC.
035900*
036000 800-WRITE-RUN-TRAILER.
036100     MOVE WS-BILLS-WRITTEN TO WS-TRAILER-COUNT-ED.
036200     MOVE SPACES TO ERR-LINE.
036300     STRING 'BILLS WRITTEN  - ' DELIMITED BY SIZE
036400         WS-TRAILER-COUNT-ED DELIMITED BY SIZE INTO ERR-LINE.
036500     WRITE ERR-LINE.
036600     MOVE WS-BILLS-REJECTED TO WS-TRAILER-COUNT-ED.
036700     MOVE SPACES TO ERR-LINE.
036800     STRING 'BILLS REJECTED - ' DELIMITED BY SIZE
036900         WS-TRAILER-COUNT-ED DELIMITED BY SIZE INTO ERR-LINE.
037000     WRITE ERR-LINE.
037100     MOVE WS-TOTAL-BILLED TO WS-TRAILER-AMT-ED.
037200     MOVE SPACES TO ERR-LINE.
037300     STRING 'TOTAL BILLED   - ' DELIMITED BY SIZE
037400         WS-TRAILER-AMT-ED DELIMITED BY SIZE INTO ERR-LINE.
037500     WRITE ERR-LINE.
037550     MOVE WCA-CALC-COUNT TO WS-TRAILER-COUNT-ED.
037560     MOVE SPACES TO ERR-LINE.
037570     STRING 'CALC FIRINGS   - ' DELIMITED BY SIZE
037580         WS-TRAILER-COUNT-ED DELIMITED BY SIZE INTO ERR-LINE.
037590     WRITE ERR-LINE.
037600*
037700*    ONE PASS OF CUST-TABLE, CUST-ID SEQUENCE IS UNCHANGED SINCE
037800*    LOAD - WRITE EACH ROW BACK OUT TO REBUILD CUSTOMER-MASTER.
037900*
038000 900-REWRITE-CUST-MASTER.
038100     OPEN OUTPUT CUSTOMER-MASTER.
038200     MOVE 1 TO WS-CUST-IDX.
038300     PERFORM 910-WRITE-CUST-ROW THRU 910-EXIT
038400         UNTIL WS-CUST-IDX > WS-CUST-TABLE-COUNT.
038500     CLOSE CUSTOMER-MASTER.
038600*
038700 910-WRITE-CUST-ROW.
038800     IF WS-CUST-IDX > WS-CUST-TABLE-COUNT
038900         GO TO 910-EXIT.
039000     MOVE CT-CUST-ID (WS-CUST-IDX)      TO CUST-ID.
039100     MOVE CT-CUST-NAME (WS-CUST-IDX)    TO CUST-NAME.
039200     MOVE CT-CUST-ADDRESS (WS-CUST-IDX) TO CUST-ADDRESS.
039300     MOVE CT-METER-NO (WS-CUST-IDX)     TO CUST-METER-NO.
039400     MOVE CT-USAGE (WS-CUST-IDX)        TO CUST-USAGE.
039500     MOVE CT-BILL-AMT (WS-CUST-IDX)     TO CUST-BILL-AMT.
039600     MOVE CT-ACTIVE-FLAG (WS-CUST-IDX)  TO CUST-ACTIVE-FLAG.
039700     WRITE CUST-MASTER-REC.
039800     ADD 1 TO WS-CUST-IDX.
039900 910-EXIT.
040000     EXIT.
