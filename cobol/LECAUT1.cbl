000100*****************************************************************
000200*                                                               *
000300*   L E C A U T 1   -   L O G O N   A U T H E N T I C A T I O N *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     LECAUT1.
000800 AUTHOR.         E JANTJIES.
000900 INSTALLATION.   LESOTHO ELECTRICITY CORPORATION - DP CENTER.
001000 DATE-WRITTEN.   04/03/90.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
001300*****************************************************************
001400*  CHANGE LOG                                                  *
001500*  DATE      INIT  TKT-NO    DESCRIPTION                       *
001600*  04/03/90  EJ    -----     ORIGINAL LOGON CHECK, RUN FROM     *
001700*                            THE PANEL DRIVER FOR EACH SIGN-ON  *
001800*  09/18/03  LMB   CR-0489   HONOURS USER-ACTIVE-FLAG - SOFT-   *
001900*                            DISABLED OPERATORS NO LONGER LOG   *
002000*                            ON EVEN WITH THE RIGHT PASSWORD    *
002100*  02/14/06  LMB   CR-0552   ROLE ON THE COMMAND LINE IS NOW    *
002200*                            CHECKED CASE-INSENSITIVE - PANEL   *
002300*                            DRIVER WAS PASSING 'Admin' AND     *
002400*                            'ADMIN' DEPENDING ON THE MENU      *
002500*****************************************************************
002600*  CALLED FROM THE PANEL DRIVER WITH USERNAME, PASSWORD AND     *
002700*  THE ROLE THE OPERATOR IS TRYING TO SIGN ON AS, PACKED INTO   *
002800*  THE COMMAND LINE SEPARATED BY SPACES.  SEARCHES USER-FILE    *
002900*  FOR AN ACTIVE RECORD MATCHING USERNAME AND PASSWORD EXACTLY  *
003000*  (PASSWORD COMPARE IS CASE-SENSITIVE) AND, IF A ROLE WAS      *
003100*  GIVEN ON THE COMMAND LINE, MATCHING THE ROLE CASE-           *
003200*  INSENSITIVE.  RETURNS PASS/FAIL AND THE RECORD'S ROLE ON     *
003300*  THE CONSOLE FOR THE PANEL DRIVER TO PICK UP.                 *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     CONSOLE IS CRT.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT USER-FILE  ASSIGN TO USERFILE
004200            ORGANIZATION IS LINE SEQUENTIAL.
004300*
004400 DATA DIVISION.
004500 FILE SECTION.
004600*
004700 FD  USER-FILE
004800     LABEL RECORDS ARE STANDARD.
004900     COPY LECUSER.
005000*
005100*    PRE-CR-0489 45-BYTE LAYOUT (BEFORE THE ACTIVE FLAG WAS
005200*    ADDED) - KEPT SO OLD USERFILE BACKUP TAPES STILL LOOK
005300*    RIGHT IF ANYONE EVER HAS TO READ ONE BACK.  NOT USED BY
005400*    THIS PROGRAM.
005500*
005600 01  USER-LEGACY-VIEW  REDEFINES USER-MASTER-REC.
005700     05  ULV-NAME-AND-PASSWORD        PIC X(30).
005800     05  ULV-ROLE                     PIC X(15).
005900     05  FILLER                       PIC X(01).
006000*
006100 WORKING-STORAGE SECTION.
006200*
006300 01  WS-SWITCHES.
006400     05  WS-EOF-USER-SW                PIC X(01)  VALUE 'N'.
006500         88  END-OF-USER-FILE              VALUE 'Y'.
006600     05  WS-MATCH-SW                   PIC X(01)  VALUE 'N'.
006700         88  WS-MATCH-FOUND                 VALUE 'Y'.
006800*
006900*    COMMAND-LINE WORK AREA - SAME PATTERN USED ACROSS THE
007000*    SHOP'S BATCH PROGRAMS: ACCEPT THE WHOLE LINE INTO ONE
007100*    FIELD, THEN UNSTRING IT APART ON THE BLANKS BETWEEN THE
007150*    THREE PARAMETERS.
007200*
007300 01  WS-COMMAND-LINE                   PIC X(100).
007400*
007500*    FIXED-COLUMN VIEW FROM BEFORE CR-0552, WHEN THE PANEL
007600*    DRIVER PADDED EACH PARAMETER TO A FIXED 25 BYTES INSTEAD
007700*    OF SPACE-DELIMITING THEM.  NOT USED NOW THAT UNSTRING
007800*    HANDLES THE FREE-FORM COMMAND LINE.
007900*
008000 01  WS-CMD-LEGACY-VIEW  REDEFINES WS-COMMAND-LINE.
008100     05  WS-CMD-SLOT-1                 PIC X(25).
008200     05  WS-CMD-SLOT-2                 PIC X(25).
008300     05  WS-CMD-SLOT-3                 PIC X(25).
008400     05  WS-CMD-SLOT-4                 PIC X(25).
008500*
008600 01  WS-CREDENTIALS.
008700     05  WS-IN-USERNAME                PIC X(15).
008800     05  WS-IN-PASSWORD                PIC X(15).
008900     05  WS-IN-ROLE                    PIC X(15).
009000*
009100*    UPPER-CASED WORK COPIES FOR THE CASE-INSENSITIVE ROLE
009200*    COMPARE.  A REDEFINES OF THE SAME 30-BYTE WORK AREA GIVES
009300*    US BOTH SIDES OF THE COMPARE OUT OF ONE INSPECT TARGET
009400*    PAIR WITHOUT TWO SEPARATE 01-LEVEL ITEMS.
009500*
009600 01  WS-ROLE-COMPARE-WORK.
009700     05  WS-IN-ROLE-UC                 PIC X(15).
009800     05  WS-FILE-ROLE-UC               PIC X(15).
009900 01  WS-ROLE-COMPARE-R  REDEFINES WS-ROLE-COMPARE-WORK.
010000     05  WS-ROLE-COMPARE-BOTH          PIC X(30).
010100*
010200*    STANDALONE COUNTERS AND RESULT FIELDS - EACH IS ITS OWN
010250*    77-LEVEL ITEM RATHER THAN A ONE-FIELD 01 GROUP.
010300 77  WS-USER-RECS-READ             PIC S9(05) COMP VALUE ZERO.
010400*
010500 77  WS-RESULT-ROLE                    PIC X(15).
010600*
010700 PROCEDURE DIVISION.
010800*
010900 000-MAIN-LINE.
011000     PERFORM 100-READ-CREDENTIALS.
011100     PERFORM 200-SEARCH-USER-FILE.
011200     PERFORM 300-REPORT-RESULT.
011300     STOP RUN.
011400*
011500*    THREE COMMAND-LINE PARAMETERS: USERNAME PASSWORD ROLE.
011600*    ROLE MAY BE OMITTED BY THE CALLER (SPACES) WHEN THE PANEL
011700*    DRIVER ONLY WANTS A PLAIN LOGON CHECK, NOT A ROLE CHECK.
011800*
011900 100-READ-CREDENTIALS.
012000     MOVE SPACES TO WS-COMMAND-LINE.
012100     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
012200     MOVE SPACES TO WS-CREDENTIALS.
012300     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
012400         INTO WS-IN-USERNAME WS-IN-PASSWORD WS-IN-ROLE.
012500*
012600*    SEQUENTIAL SCAN OF USER-FILE - THE FILE IS A HANDFUL OF
012700*    LOGON RECORDS, NOT WORTH BUILDING A TABLE FOR.  STOPS ON
012800*    THE FIRST ACTIVE RECORD WHOSE USERNAME AND PASSWORD MATCH
012900*    THE COMMAND LINE EXACTLY.
013000*
013100 200-SEARCH-USER-FILE.
013200     OPEN INPUT USER-FILE.
013300     PERFORM 210-READ-USER-FILE.
013400     PERFORM 220-CHECK-ONE-USER THRU 220-EXIT
013500         UNTIL END-OF-USER-FILE OR WS-MATCH-FOUND.
013600     CLOSE USER-FILE.
013700*
013800 210-READ-USER-FILE.
013900     READ USER-FILE
014000         AT END MOVE 'Y' TO WS-EOF-USER-SW.
014100*
014200 220-CHECK-ONE-USER.
014300     IF END-OF-USER-FILE
014400         GO TO 220-EXIT.
014500     ADD 1 TO WS-USER-RECS-READ.
014600     IF USER-IS-INACTIVE
014700         GO TO 225-NEXT-USER.
014800     IF USER-NAME NOT = WS-IN-USERNAME
014900         GO TO 225-NEXT-USER.
015000     IF USER-PASSWORD NOT = WS-IN-PASSWORD
015100         GO TO 225-NEXT-USER.
015200     IF WS-IN-ROLE = SPACES
015300         MOVE USER-ROLE TO WS-RESULT-ROLE
015400         MOVE 'Y' TO WS-MATCH-SW
015500         GO TO 220-EXIT.
015600     PERFORM 230-COMPARE-ROLE THRU 230-EXIT.
015700     IF WS-MATCH-FOUND
015800         MOVE USER-ROLE TO WS-RESULT-ROLE.
015900 225-NEXT-USER.
016000     PERFORM 210-READ-USER-FILE.
016100 220-EXIT.
016200     EXIT.
016300*
016400*    CASE-INSENSITIVE ROLE COMPARE - NO INTRINSIC FUNCTION IN
016500*    THIS COMPILER'S LIBRARY, SO WE FOLD BOTH SIDES TO UPPER
016600*    CASE WITH INSPECT ... CONVERTING BEFORE COMPARING THEM.
016700*
016800 230-COMPARE-ROLE.
016900     MOVE WS-IN-ROLE TO WS-IN-ROLE-UC.
017000     MOVE USER-ROLE  TO WS-FILE-ROLE-UC.
017100     INSPECT WS-ROLE-COMPARE-BOTH
017200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
017300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
017400     IF WS-IN-ROLE-UC = WS-FILE-ROLE-UC
017500         MOVE 'Y' TO WS-MATCH-SW.
017600 230-EXIT.
017700     EXIT.
017800*
017900*    PASS/FAIL AND THE ROLE (WHEN FOUND) GO OUT ON THE CONSOLE
018000*    FOR THE PANEL DRIVER TO CAPTURE AND ACT ON.
018100*
018200 300-REPORT-RESULT.
018300     IF WS-MATCH-FOUND
018400         DISPLAY 'LECAUT1 - LOGON ACCEPTED - ROLE=' WS-RESULT-ROLE
018500             UPON CRT
018600     ELSE
018700         DISPLAY 'LECAUT1 - LOGON REJECTED' UPON CRT.
