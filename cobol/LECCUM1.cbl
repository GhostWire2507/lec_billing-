000100***************************************************************
000200*                                                             *
000300*  L E C C U M 1  -  C U S T O M E R   M A I N T   R U N      *
000400*                                                             *
000500***************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     LECCUM1.
000800 AUTHOR.         R K MOTAUNG.
000900 INSTALLATION.   LESOTHO ELECTRICITY CORPORATION - DP CENTER.
001000 DATE-WRITTEN.   03/28/89.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
001300***************************************************************
001400*  CHANGE LOG                                                *
001500*  DATE      INIT  TKT-NO    DESCRIPTION                     *
001600*  03/28/89  RKM   -----     ORIGINAL CUSTOMER MAINT RUN,     *
001700*                            ADD/UPDATE ONLY                  *
001800*  11/02/91  DPH   CR-0114   METER-NO ADDED TO UPDATE ACTION  *
001900*  09/18/03  LMB   CR-0489   DELETE ACTION ADDED - SOFT       *
002000*                            DELETE ONLY, SEE LECCUST.CBL     *
002100*  09/18/03  LMB   CR-0490   ADD ACTION NOW INSERTS INTO THE  *
002200*                            SORTED TABLE IN PLACE, MASTER    *
002300*                            NO LONGER RESORTED BY UTILITY    *
002310*  03/10/04  LMB   CR-0498   CUSTOMER-MASTER NOW OPENED       *
002320*                            RECORD SEQUENTIAL (WAS LINE)     *
002330*                            SO PACKED FIELDS SURVIVE         *
002400***************************************************************
002500*  READS CUSTMAINT-IN (ACTION CODE A/U/D PLUS CUSTOMER        *
002600*  FIELDS), APPLIES ADD/UPDATE/DELETE AGAINST THE IN-MEMORY   *
002700*  CUST-TABLE, AND REWRITES CUSTOMER-MASTER.  ADD KEEPS THE   *
002800*  TABLE IN CUST-ID ORDER BY INSERTING AND SHIFTING DOWN      *
002900*  RATHER THAN APPENDING AND RE-SORTING - SEE 300 PARAGRAPH.  *
003000***************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CURRENCY SIGN IS 'M'.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMSTR
003900            ORGANIZATION IS RECORD SEQUENTIAL.
004000     SELECT CUSTMAINT-IN     ASSIGN TO CUSTMAINT
004100            ORGANIZATION IS LINE SEQUENTIAL.
004200     SELECT ERROR-AUDIT-OUT  ASSIGN TO AUDITOUT
004300            ORGANIZATION IS LINE SEQUENTIAL.
004400*
004500 DATA DIVISION.
004600 FILE SECTION.
004700*
004800 FD  CUSTOMER-MASTER
004900     LABEL RECORDS ARE STANDARD
004950         RECORD CONTAINS 84 CHARACTERS.
005000     COPY LECCUST.
005100*
005200 FD  CUSTMAINT-IN
005300     LABEL RECORDS ARE STANDARD.
005400 01  CMT-TRAN-REC.
005500     05  CMT-ACTION-CODE              PIC X(01).
005600         88  CMT-IS-ADD                    VALUE 'A'.
005700         88  CMT-IS-UPDATE                 VALUE 'U'.
005800         88  CMT-IS-DELETE                 VALUE 'D'.
005900     05  CMT-CUST-ID                  PIC X(06).
006000     05  CMT-CUST-NAME                PIC X(30).
006100     05  CMT-CUST-ADDRESS             PIC X(30).
006200*
006300*    OLDER FEEDER-SYSTEM TRANSACTIONS SUPPLIED THE METER
006400*    NUMBER AS 8 NUMERIC DIGITS - KEPT AS A REDEFINE SINCE
006500*    CR-0166 FREED THE FORMAT UP TO ALPHANUMERIC.  NOT USED.
006600*
006700     05  CMT-CUST-METER-NO            PIC X(08).
006800     05  CMT-CUST-METER-NUM  REDEFINES CMT-CUST-METER-NO
006900                                       PIC 9(08).
007000*
007100 FD  ERROR-AUDIT-OUT
007200     LABEL RECORDS ARE STANDARD.
007300 01  ERR-LINE                         PIC X(132).
007400*
007500*    RUN-DATE BANNER VIEW OF THE AUDIT LINE - WRITTEN ONCE AT
007600*    THE TOP OF THE RUN SO THE AUDIT FILE CARRIES ITS OWN DATE
007700*    STAMP (AUDITOUT IS PURGED AND RELOADED EACH RUN).
007800*
007900 01  ERR-DATE-LINE  REDEFINES ERR-LINE.
008000     05  EDL-LABEL                    PIC X(22).
008100     05  EDL-DATE-ED                  PIC X(10).
008200     05  FILLER                       PIC X(100).
008300*
008400 WORKING-STORAGE SECTION.
008500*
008600 01  WS-SWITCHES.
008700     05  WS-EOF-CUST-SW                PIC X(01)  VALUE 'N'.
008800         88  END-OF-CUST-MASTER            VALUE 'Y'.
008900     05  WS-EOF-TRAN-SW                PIC X(01)  VALUE 'N'.
009000         88  END-OF-CUSTMAINT               VALUE 'Y'.
009100     05  WS-ROW-FOUND-SW               PIC X(01)  VALUE 'N'.
009200         88  WS-ROW-WAS-FOUND              VALUE 'Y'.
009300*
009400 01  WS-COUNTERS.
009500     05  WS-CUST-TABLE-COUNT           PIC S9(05) COMP.
009600     05  WS-CUST-IDX                   PIC S9(05) COMP.
009700     05  WS-INS-POINT                  PIC S9(05) COMP.
009800     05  WS-SHIFT-IDX                  PIC S9(05) COMP.
009900     05  WS-ADDS-APPLIED               PIC S9(05) COMP VALUE ZERO.
010000     05  WS-ADDS-REJECTED              PIC S9(05) COMP VALUE ZERO.
010100     05  WS-UPDS-APPLIED                PIC S9(05) COMP VALUE ZERO.
010200     05  WS-UPDS-REJECTED               PIC S9(05) COMP VALUE ZERO.
010300     05  WS-DELS-APPLIED                PIC S9(05) COMP VALUE ZERO.
010400     05  WS-DELS-REJECTED               PIC S9(05) COMP VALUE ZERO.
010500*
010600*    EDITED WORK FIELDS - A COMP COUNTER MUST BE MOVED TO A
010700*    DISPLAY-USAGE EDITED FIELD BEFORE IT CAN BE STRUNG.
010800*
010900 01  WS-TRAILER-COUNT-ED               PIC ZZZ,ZZ9.
011000*
011100*    WHOLE-RECORD DUMP OF A REJECTED TRANSACTION FOR THE
011200*    UNKNOWN-ACTION-CODE AUDIT LINE (WAS A REDEFINE OF
011300*    CMT-TRAN-REC UNDER THE FD - MOVED HERE PER DP STANDARDS.)
011400*
011500 01  WS-BAD-TRAN-DUMP                   PIC X(75).
011600*
011700*    RUN-DATE WORK AREA, BROKEN OUT FOR THE AUDIT FILE BANNER.
011800*
011900 01  WS-RUN-DATE-WORK.
012000     05  WS-RD-YYYYMMDD                PIC 9(08).
012100 01  WS-RD-BROKEN-R  REDEFINES WS-RUN-DATE-WORK.
012200     05  WS-RD-YYYY                    PIC 9(04).
012300     05  WS-RD-MM                      PIC 9(02).
012400     05  WS-RD-DD                      PIC 9(02).
012500*
012600*    IN-MEMORY IMAGE OF CUSTOMER-MASTER, KEPT IN CUST-ID
012700*    SEQUENCE.  UPDATE/DELETE LOCATE THE ROW BY SEARCH ALL;
012800*    ADD INSERTS A NEW ROW IN SEQUENCE (SEE 300 PARAGRAPH) SO
012900*    SEARCH ALL CONTINUES TO WORK FOR SUBSEQUENT TRANSACTIONS.
013000*
013100 01  CUST-TABLE.
013200     05  CUST-TABLE-ROW  OCCURS 0500 TIMES
013300                 ASCENDING KEY IS CT-CUST-ID
013400                 INDEXED BY CT-IDX.
013500         10  CT-CUST-ID                PIC X(06).
013600         10  CT-CUST-NAME              PIC X(30).
013700         10  CT-CUST-ADDRESS           PIC X(30).
013800         10  CT-METER-NO               PIC X(08).
013900         10  CT-USAGE                  PIC S9(05)V99 COMP-3.
014000         10  CT-BILL-AMT               PIC S9(07)V99 COMP-3.
014100         10  CT-ACTIVE-FLAG            PIC X(01).
014200             88  CT-IS-ACTIVE               VALUE 'Y'.
014300             88  CT-IS-INACTIVE             VALUE 'N'.
014400*
014500 PROCEDURE DIVISION.
014600*
014700 000-MAIN-LINE.
014800     PERFORM 100-LOAD-CUST-TABLE.
014900     OPEN INPUT CUSTMAINT-IN.
015000     OPEN OUTPUT ERROR-AUDIT-OUT.
015100     ACCEPT WS-RD-YYYYMMDD FROM DATE YYYYMMDD.
015200     MOVE SPACES TO ERR-DATE-LINE.
015300     MOVE 'CUSTMAINT RUN DATE - ' TO EDL-LABEL.
015400     STRING WS-RD-YYYY '/' WS-RD-MM '/' WS-RD-DD
015500         DELIMITED BY SIZE INTO EDL-DATE-ED.
015600     WRITE ERR-LINE.
015700     PERFORM 190-READ-TRAN.
015800     PERFORM 195-DISPATCH-TRAN THRU 195-EXIT
015900         UNTIL END-OF-CUSTMAINT.
016000     PERFORM 800-WRITE-RUN-TRAILER.
016100     CLOSE CUSTMAINT-IN ERROR-AUDIT-OUT.
016200     PERFORM 900-REWRITE-CUST-MASTER.
016300     STOP RUN.
016400*
016500 100-LOAD-CUST-TABLE.
016600     MOVE ZERO TO WS-CUST-TABLE-COUNT.
016700     OPEN INPUT CUSTOMER-MASTER.
016800     PERFORM 110-READ-CUST-MASTER.
016900     PERFORM 120-BUILD-CUST-ROW THRU 120-EXIT
017000         UNTIL END-OF-CUST-MASTER.
017100     CLOSE CUSTOMER-MASTER.
017200*
017300 110-READ-CUST-MASTER.
017400     READ CUSTOMER-MASTER
017500         AT END MOVE 'Y' TO WS-EOF-CUST-SW.
017600*
017700 120-BUILD-CUST-ROW.
017800     IF END-OF-CUST-MASTER
017900         GO TO 120-EXIT.
018000     ADD 1 TO WS-CUST-TABLE-COUNT.
018100     MOVE CUST-ID          TO CT-CUST-ID (WS-CUST-TABLE-COUNT).
018200     MOVE CUST-NAME        TO CT-CUST-NAME (WS-CUST-TABLE-COUNT).
018300     MOVE CUST-ADDRESS     TO CT-CUST-ADDRESS
018400                                           (WS-CUST-TABLE-COUNT).
018500     MOVE CUST-METER-NO    TO CT-METER-NO (WS-CUST-TABLE-COUNT).
018600     MOVE CUST-USAGE       TO CT-USAGE (WS-CUST-TABLE-COUNT).
018700     MOVE CUST-BILL-AMT    TO CT-BILL-AMT (WS-CUST-TABLE-COUNT).
018800     MOVE CUST-ACTIVE-FLAG TO CT-ACTIVE-FLAG
018900                                           (WS-CUST-TABLE-COUNT).
019000     PERFORM 110-READ-CUST-MASTER.
019100 120-EXIT.
019200     EXIT.
019300*
019400 190-READ-TRAN.
019500     READ CUSTMAINT-IN
019600         AT END MOVE 'Y' TO WS-EOF-TRAN-SW.
019700*
019800 195-DISPATCH-TRAN.
019900     IF CMT-IS-ADD
020000         PERFORM 200-PROCESS-ADD THRU 200-EXIT
020100     ELSE
020200     IF CMT-IS-UPDATE
020300         PERFORM 250-PROCESS-UPDATE THRU 250-EXIT
020400     ELSE
020500     IF CMT-IS-DELETE
020600         PERFORM 280-PROCESS-DELETE THRU 280-EXIT
020700     ELSE
020800         MOVE SPACES TO ERR-LINE
020900         STRING 'UNKNOWN ACTION CODE - ' CMT-ACTION-CODE
021000             DELIMITED BY SIZE INTO ERR-LINE
021100         WRITE ERR-LINE
021200         MOVE CMT-TRAN-REC TO WS-BAD-TRAN-DUMP
021300         MOVE SPACES TO ERR-LINE
021400         STRING 'REJECTED TRAN - ' WS-BAD-TRAN-DUMP
021500             DELIMITED BY SIZE INTO ERR-LINE
021600         WRITE ERR-LINE.
021700     PERFORM 190-READ-TRAN.
021800 195-EXIT.
021900     EXIT.
022000*
022100*    ADD - REJECT IF ID ALREADY ON FILE OR ANY REQUIRED FIELD
022200*    IS BLANK, OTHERWISE INSERT A NEW ACTIVE ROW IN SEQUENCE.
022300*
022400 200-PROCESS-ADD.
022500     IF CMT-CUST-ID = SPACES OR CMT-CUST-NAME = SPACES
022600             OR CMT-CUST-ADDRESS = SPACES
022700             OR CMT-CUST-METER-NO = SPACES
022800         MOVE SPACES TO ERR-LINE
022900         STRING 'ADD REJECTED - BLANK FIELD - ID ' CMT-CUST-ID
023000             DELIMITED BY SIZE INTO ERR-LINE
023100         WRITE ERR-LINE
023200         ADD 1 TO WS-ADDS-REJECTED
023300         GO TO 200-EXIT.
023400     MOVE 'N' TO WS-ROW-FOUND-SW.
023500     SEARCH ALL CUST-TABLE-ROW
023600         AT END
023700             NEXT SENTENCE
023800         WHEN CT-CUST-ID (CT-IDX) = CMT-CUST-ID
023900             MOVE 'Y' TO WS-ROW-FOUND-SW.
024000     IF WS-ROW-WAS-FOUND
024100         MOVE SPACES TO ERR-LINE
024200         STRING 'ADD REJECTED - ID ALREADY ON FILE - '
024300             CMT-CUST-ID DELIMITED BY SIZE INTO ERR-LINE
024400         WRITE ERR-LINE
024500         ADD 1 TO WS-ADDS-REJECTED
024600         GO TO 200-EXIT.
024700     PERFORM 300-INSERT-CUST-ROW THRU 300-EXIT.
024800     ADD 1 TO WS-ADDS-APPLIED.
024900 200-EXIT.
025000     EXIT.
025100*
025200*    UPDATE - MUST BE ON FILE AND ACTIVE; REPLACES NAME,
025300*    ADDRESS AND METER NUMBER ONLY.  USAGE/BILL-AMT UNTOUCHED.
025400*
025500 250-PROCESS-UPDATE.
025600     MOVE 'N' TO WS-ROW-FOUND-SW.
025700     SEARCH ALL CUST-TABLE-ROW
025800         AT END
025900             NEXT SENTENCE
026000         WHEN CT-CUST-ID (CT-IDX) = CMT-CUST-ID
026100             MOVE 'Y' TO WS-ROW-FOUND-SW.
026200     IF NOT WS-ROW-WAS-FOUND OR CT-IS-INACTIVE (CT-IDX)
026300         MOVE SPACES TO ERR-LINE
026400         STRING 'UPDATE REJECTED - NOT ON FILE - '
026500             CMT-CUST-ID DELIMITED BY SIZE INTO ERR-LINE
026600         WRITE ERR-LINE
026700         ADD 1 TO WS-UPDS-REJECTED
026800         GO TO 250-EXIT.
026900     MOVE CMT-CUST-NAME     TO CT-CUST-NAME (CT-IDX).
027000     MOVE CMT-CUST-ADDRESS  TO CT-CUST-ADDRESS (CT-IDX).
027100     MOVE CMT-CUST-METER-NO TO CT-METER-NO (CT-IDX).
027200     ADD 1 TO WS-UPDS-APPLIED.
027300 250-EXIT.
027400     EXIT.
027500*
027600*    DELETE - SOFT DELETE ONLY, FLAG SET TO 'N'.  ROW STAYS IN
027700*    THE TABLE AND IN CUSTOMER-MASTER SO A LATER REPORTING RUN
027800*    STILL SEES IT (BUT EXCLUDES IT PER LECRPT1'S RULES).
027900*
028000 280-PROCESS-DELETE.
028100     MOVE 'N' TO WS-ROW-FOUND-SW.
028200     SEARCH ALL CUST-TABLE-ROW
028300         AT END
028400             NEXT SENTENCE
028500         WHEN CT-CUST-ID (CT-IDX) = CMT-CUST-ID
028600             MOVE 'Y' TO WS-ROW-FOUND-SW.
028700     IF NOT WS-ROW-WAS-FOUND
028800         MOVE SPACES TO ERR-LINE
028900         STRING 'DELETE REJECTED - NOT ON FILE - '
029000             CMT-CUST-ID DELIMITED BY SIZE INTO ERR-LINE
029100         WRITE ERR-LINE
029200         ADD 1 TO WS-DELS-REJECTED
029300         GO TO 280-EXIT.
029400     MOVE 'N' TO CT-ACTIVE-FLAG (CT-IDX).
029500     ADD 1 TO WS-DELS-APPLIED.
029600 280-EXIT.
029700     EXIT.
029800*
029900*    INSERT-IN-SEQUENCE - FIND THE FIRST ROW WHOSE ID IS
030000*    GREATER THAN THE NEW ID, SHIFT EVERYTHING FROM THERE DOWN
030100*    ONE SLOT, THEN DROP THE NEW ROW INTO THE GAP.  IF THE
030200*    TABLE IS EMPTY OR THE NEW ID SORTS LAST, THE SHIFT LOOP
030300*    DOES NOTHING AND THE ROW GOES ON THE END.
030400*
030500 300-INSERT-CUST-ROW.
030600     MOVE WS-CUST-TABLE-COUNT TO WS-INS-POINT.
030700     ADD 1 TO WS-INS-POINT.
030800     MOVE 1 TO WS-CUST-IDX.
030900     PERFORM 310-FIND-INS-POINT THRU 310-EXIT
031000         UNTIL WS-CUST-IDX > WS-CUST-TABLE-COUNT.
031100     MOVE WS-CUST-TABLE-COUNT TO WS-SHIFT-IDX.
031200     PERFORM 320-SHIFT-ONE-ROW THRU 320-EXIT
031300         UNTIL WS-SHIFT-IDX < WS-INS-POINT.
031400     MOVE CMT-CUST-ID       TO CT-CUST-ID (WS-INS-POINT).
031500     MOVE CMT-CUST-NAME     TO CT-CUST-NAME (WS-INS-POINT).
031600     MOVE CMT-CUST-ADDRESS  TO CT-CUST-ADDRESS (WS-INS-POINT).
031700     MOVE CMT-CUST-METER-NO TO CT-METER-NO (WS-INS-POINT).
031800     MOVE ZERO              TO CT-USAGE (WS-INS-POINT).
031900     MOVE ZERO              TO CT-BILL-AMT (WS-INS-POINT).
032000     MOVE 'Y'               TO CT-ACTIVE-FLAG (WS-INS-POINT).
032100     ADD 1 TO WS-CUST-TABLE-COUNT.
032200 300-EXIT.
032300     EXIT.
032400*
032500 310-FIND-INS-POINT.
032600     IF CT-CUST-ID (WS-CUST-IDX) > CMT-CUST-ID
032700         MOVE WS-CUST-IDX TO WS-INS-POINT
032800         MOVE WS-CUST-TABLE-COUNT TO WS-CUST-IDX
032900         ADD 1 TO WS-CUST-IDX
033000         GO TO 310-EXIT.
033100     ADD 1 TO WS-CUST-IDX.
033200 310-EXIT.
033300     EXIT.
033400*
033500 320-SHIFT-ONE-ROW.
033600     MOVE CUST-TABLE-ROW (WS-SHIFT-IDX)
033700                            TO CUST-TABLE-ROW (WS-SHIFT-IDX
033800                                                       + 1).
033900     SUBTRACT 1 FROM WS-SHIFT-IDX.
034000 320-EXIT.
034100     EXIT.
034200*
034300 800-WRITE-RUN-TRAILER.
034400     MOVE WS-ADDS-APPLIED TO WS-TRAILER-COUNT-ED.
034500     MOVE SPACES TO ERR-LINE.
034600     STRING 'ADDS APPLIED    - ' DELIMITED BY SIZE
034700         WS-TRAILER-COUNT-ED DELIMITED BY SIZE INTO ERR-LINE.
034800     WRITE ERR-LINE.
034900     MOVE WS-ADDS-REJECTED TO WS-TRAILER-COUNT-ED.
035000     MOVE SPACES TO ERR-LINE.
035100     STRING 'ADDS REJECTED   - ' DELIMITED BY SIZE
035200         WS-TRAILER-COUNT-ED DELIMITED BY SIZE INTO ERR-LINE.
035300     WRITE ERR-LINE.
035400     MOVE WS-UPDS-APPLIED TO WS-TRAILER-COUNT-ED.
035500     MOVE SPACES TO ERR-LINE.
035600     STRING 'UPDATES APPLIED - ' DELIMITED BY SIZE
035700         WS-TRAILER-COUNT-ED DELIMITED BY SIZE INTO ERR-LINE.
035800     WRITE ERR-LINE.
035900     MOVE WS-UPDS-REJECTED TO WS-TRAILER-COUNT-ED.
036000     MOVE SPACES TO ERR-LINE.
036100     STRING 'UPDATES REJECTD - ' DELIMITED BY SIZE
036200         WS-TRAILER-COUNT-ED DELIMITED BY SIZE INTO ERR-LINE.
036300     WRITE ERR-LINE.
036400     MOVE WS-DELS-APPLIED TO WS-TRAILER-COUNT-ED.
036500     MOVE SPACES TO ERR-LINE.
036600     STRING 'DELETES APPLIED - ' DELIMITED BY SIZE
036700         WS-TRAILER-COUNT-ED DELIMITED BY SIZE INTO ERR-LINE.
036800     WRITE ERR-LINE.
036900     MOVE WS-DELS-REJECTED TO WS-TRAILER-COUNT-ED.
037000     MOVE SPACES TO ERR-LINE.
037100     STRING 'DELETES REJECTD - ' DELIMITED BY SIZE
037200         WS-TRAILER-COUNT-ED DELIMITED BY SIZE INTO ERR-LINE.
037300     WRITE ERR-LINE.
037400*
037500 900-REWRITE-CUST-MASTER.
037600     OPEN OUTPUT CUSTOMER-MASTER.
037700     MOVE 1 TO WS-CUST-IDX.
037800     PERFORM 910-WRITE-CUST-ROW THRU 910-EXIT
037900         UNTIL WS-CUST-IDX > WS-CUST-TABLE-COUNT.
038000     CLOSE CUSTOMER-MASTER.
038100*
038200 910-WRITE-CUST-ROW.
038300     IF WS-CUST-IDX > WS-CUST-TABLE-COUNT
038400         GO TO 910-EXIT.
038500     MOVE CT-CUST-ID (WS-CUST-IDX)      TO CUST-ID.
038600     MOVE CT-CUST-NAME (WS-CUST-IDX)    TO CUST-NAME.
038700     MOVE CT-CUST-ADDRESS (WS-CUST-IDX) TO CUST-ADDRESS.
038800     MOVE CT-METER-NO (WS-CUST-IDX)     TO CUST-METER-NO.
038900     MOVE CT-USAGE (WS-CUST-IDX)        TO CUST-USAGE.
039000     MOVE CT-BILL-AMT (WS-CUST-IDX)     TO CUST-BILL-AMT.
039100     MOVE CT-ACTIVE-FLAG (WS-CUST-IDX)  TO CUST-ACTIVE-FLAG.
039200     WRITE CUST-MASTER-REC.
039300     ADD 1 TO WS-CUST-IDX.
039400 910-EXIT.
039500     EXIT.
