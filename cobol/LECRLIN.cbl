000100*****************************************************************
000200*  LECRLIN.CBL                                                  *
000300*  REPORT PRINT-LINE LAYOUTS - REPORT-OUT (132 COLUMN PRINT)    *
000400*  LEC CUSTOMER BILLING SYSTEM                                  *
000500*****************************************************************
000600*  MAINTENANCE LOG                                              *
000700*  DATE      INIT  TKT-NO    DESCRIPTION                        *
000800*  04/19/90  RKM   -----     ORIGINAL DASHBOARD/STATUS LINES    *
000900*  10/02/93  DPH   CR-0219   ADDED MONTHLY REVENUE CONTROL-     *
001000*                            BREAK LINE AND GRAND-TOTAL LINE    *
001100*  06/09/94  JTS   CR-0233   ADDED TOP-CUSTOMER AND CUSTOMER    *
001200*                            BILLING REPORT LINES               *
001300*  11/30/95  JTS   CR-0298   ADDED TIER BREAKDOWN DETAIL LINE   *
001400*****************************************************************
001500*  ONE PHYSICAL 132-BYTE PRINT LINE, REDEFINED PER REPORT       *
001600*  SECTION SO EACH PARAGRAPH BUILDS ITS OWN VIEW BEFORE THE     *
001700*  WRITE TO REPORT-OUT.                                         *
001800*****************************************************************
001900 01  LEC-PRINT-LINE                  PIC X(132).
002000*
002100 01  LEC-HEADING-LINE  REDEFINES LEC-PRINT-LINE.
002200     05  HDG-FILLER-1                PIC X(01).
002300     05  HDG-TITLE                   PIC X(60).
002400     05  HDG-RUN-DATE-LIT            PIC X(08).
002500     05  HDG-RUN-DATE                PIC X(10).
002600     05  HDG-PAGE-LIT                PIC X(06).
002700     05  HDG-PAGE-NO                 PIC ZZZ9.
002800     05  FILLER                      PIC X(43).
002900*
003000 01  LEC-DASHBOARD-LINE  REDEFINES LEC-PRINT-LINE.
003100     05  DB-LABEL                    PIC X(24).
003200     05  FILLER                      PIC X(02).
003300     05  DB-VALUE                    PIC X(30).
003400     05  FILLER                      PIC X(76).
003500*
003600 01  LEC-MONTHLY-LINE  REDEFINES LEC-PRINT-LINE.
003700     05  ML-MONTH                    PIC X(10).
003800     05  ML-BILL-COUNT               PIC ZZZ,ZZ9.
003900     05  FILLER                      PIC X(04).
004000     05  ML-USAGE                    PIC ZZ,ZZZ,ZZ9.99.
004100     05  FILLER                      PIC X(04).
004200     05  ML-REVENUE                  PIC MZZZ,ZZZ,ZZ9.99.
004300     05  FILLER                      PIC X(80).
004400*
004500 01  LEC-STATUS-LINE  REDEFINES LEC-PRINT-LINE.
004600     05  ST-STATUS                   PIC X(10).
004700     05  FILLER                      PIC X(04).
004800     05  ST-COUNT                    PIC ZZZ,ZZ9.
004900     05  FILLER                      PIC X(111).
005000*
005100 01  LEC-TOPCUST-LINE  REDEFINES LEC-PRINT-LINE.
005200     05  TC-CUST-ID                  PIC X(08).
005300     05  TC-NAME                     PIC X(30).
005400     05  TC-USAGE                    PIC ZZ,ZZZ,ZZ9.99.
005500     05  FILLER                      PIC X(03).
005600     05  TC-BILLED                   PIC MZZZ,ZZZ,ZZ9.99.
005700     05  FILLER                      PIC X(64).
005800*
005900 01  LEC-CUSTRPT-LINE  REDEFINES LEC-PRINT-LINE.
006000     05  CR-NAME                     PIC X(30).
006100     05  FILLER                      PIC X(01).
006200     05  CR-ID-LPAREN                PIC X(01).
006300     05  CR-ID                       PIC X(06).
006400     05  CR-ID-RPAREN                PIC X(01).
006500     05  FILLER                      PIC X(03).
006600     05  CR-USAGE                    PIC ZZ,ZZZ,ZZ9.99.
006700     05  FILLER                      PIC X(03).
006800     05  CR-AMOUNT                   PIC MZZZ,ZZZ,ZZ9.99.
006900     05  FILLER                      PIC X(60).
007000*
007100 01  LEC-TIER-LINE  REDEFINES LEC-PRINT-LINE.
007200     05  TL-TEXT                     PIC X(90).
007300     05  FILLER                      PIC X(42).
