000100*****************************************************************
000200*  LECUSER.CBL                                                  *
000300*  USER RECORD LAYOUT - LOGIN/ROLE FILE                         *
000400*  LEC CUSTOMER BILLING SYSTEM                                  *
000500*****************************************************************
000600*  MAINTENANCE LOG                                              *
000700*  DATE      INIT  TKT-NO    DESCRIPTION                        *
000800*  04/03/90  RKM   -----     ORIGINAL USER RECORD FOR LOGON     *
000900*  09/18/03  LMB   CR-0489   ADDED ACTIVE FLAG, SOFT-DISABLE    *
001000*****************************************************************
001100*  RECORD LENGTH IS 46 BYTES - SEQUENTIAL, LOADED WHOLE BY      *
001200*  THE AUTHENTICATION CHECK RUN.                                *
001300*****************************************************************
001400 01  USER-MASTER-REC.
001500     05  USER-NAME                    PIC X(15).
001600     05  USER-PASSWORD                PIC X(15).
001700     05  USER-ROLE                    PIC X(15).
001800     05  USER-ACTIVE-FLAG             PIC X(01).
001900         88  USER-IS-ACTIVE                 VALUE 'Y'.
002000         88  USER-IS-INACTIVE               VALUE 'N'.
