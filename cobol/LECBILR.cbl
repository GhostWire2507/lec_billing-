000100*****************************************************************
000200*  LECBILR.CBL                                                  *
000300*  BILL RECORD LAYOUT - BILL-FILE                               *
000400*  LEC CUSTOMER BILLING SYSTEM                                  *
000500*****************************************************************
000600*  MAINTENANCE LOG                                              *
000700*  DATE      INIT  TKT-NO    DESCRIPTION                        *
000800*  03/22/89  RKM   -----     ORIGINAL BILL RECORD LAYOUT        *
000900*  08/05/92  DPH   CR-0166   ADDED TIER BREAKDOWN FIELDS        *
001000*  11/30/95  JTS   CR-0298   PAY-STATUS/PAY-DATE FOR POSTINGS   *
001100*  02/27/98  RKM   Y2K-004   ADDED 4-DIGIT YEAR REDEFINES       *
001200*  07/14/01  LMB   CR-0511   DUE-DATE Y/M/D REDEFINE FOR AGING  *
001300*****************************************************************
001400*  RECORD LENGTH IS 143 BYTES - SEQUENTIAL, APPENDED BY THE     *
001500*  BILL CREATION RUN, READ WHOLE FOR PAYMENT POSTING/REPORTS.   *
001600*****************************************************************
001700 01  BILL-MASTER-REC.
001800     05  BILL-NUMBER                  PIC X(15).
001900     05  BILL-CUST-ID                 PIC X(06).
002000     05  BILL-PERIOD-START             PIC 9(08).
002100     05  BILL-PERIOD-START-R
002200                    REDEFINES BILL-PERIOD-START.
002300         10  BILL-PS-YYYY             PIC 9(04).
002400         10  BILL-PS-MM               PIC 9(02).
002500         10  BILL-PS-DD               PIC 9(02).
002600     05  BILL-PERIOD-END               PIC 9(08).
002700     05  BILL-PERIOD-END-R
002800                    REDEFINES BILL-PERIOD-END.
002900         10  BILL-PE-YYYY             PIC 9(04).
003000         10  BILL-PE-MM               PIC 9(02).
003100         10  BILL-PE-DD               PIC 9(02).
003200     05  BILL-PREV-READING            PIC 9(07)V99.
003300     05  BILL-CURR-READING            PIC 9(07)V99.
003400     05  BILL-USAGE                   PIC 9(05)V99.
003500     05  BILL-T1-USAGE                PIC 9(05)V99.
003600     05  BILL-T2-USAGE                PIC 9(05)V99.
003700     05  BILL-T3-USAGE                PIC 9(05)V99.
003800     05  BILL-T1-AMT                  PIC 9(07)V99.
003900     05  BILL-T2-AMT                  PIC 9(07)V99.
004000     05  BILL-T3-AMT                  PIC 9(07)V99.
004100     05  BILL-AMOUNT                  PIC 9(07)V99.
004200     05  BILL-DUE-DATE                 PIC 9(08).
004300     05  BILL-DUE-DATE-R
004400                    REDEFINES BILL-DUE-DATE.
004500         10  BILL-DUE-YYYY            PIC 9(04).
004600         10  BILL-DUE-MM              PIC 9(02).
004700         10  BILL-DUE-DD              PIC 9(02).
004800     05  BILL-PAY-STATUS              PIC X(06).
004900         88  BILL-IS-UNPAID                VALUE 'UNPAID'.
005000         88  BILL-IS-PAID                  VALUE 'PAID  '.
005100     05  BILL-PAY-DATE                 PIC 9(08).
005200     05  BILL-PAY-DATE-R
005300                    REDEFINES BILL-PAY-DATE.
005400         10  BILL-PD-YYYY             PIC 9(04).
005500         10  BILL-PD-MM               PIC 9(02).
005600         10  BILL-PD-DD               PIC 9(02).
005700     05  FILLER                       PIC X(02).
