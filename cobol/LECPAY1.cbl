000100***************************************************************
000200*                                                             *
000300*   L E C P A Y 1   -   P A Y M E N T   P O S T I N G   R U N *
000400*                                                             *
000500***************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     LECPAY1.
000800 AUTHOR.         R K MOTAUNG.
000900 INSTALLATION.   LESOTHO ELECTRICITY CORPORATION - DP CENTER.
001000 DATE-WRITTEN.   04/02/89.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
001300***************************************************************
001400*  CHANGE LOG                                                *
001500*  DATE      INIT  TKT-NO    DESCRIPTION                     *
001600*  04/02/89  RKM   -----     ORIGINAL PAYMENT POSTING RUN     *
001700*  08/05/92  DPH   CR-0166   BILL RECORD WIDENED FOR TIER     *
001800*                            BREAKDOWN - REWRITE LOGIC        *
001900*                            UNCHANGED, RECOMPILED ONLY       *
002000*  11/30/95  JTS   CR-0298   PAY-STATUS/PAY-DATE POSTING      *
002100*                            ADDED (WAS BALANCE-ONLY BEFORE)  *
002200*  02/27/98  RKM   Y2K-004   4-DIGIT YEAR ON PAY-DATE         *
002300*  07/14/01  LMB   CR-0511   NOT-FOUND PAYMENTS NOW LOGGED    *
002400*                            TO AUDIT FILE INSTEAD OF DROPPED *
002500***************************************************************
002600*  READS PAYMENTS-IN, LOOKS UP BILL-FILE BY BILL-NUMBER,      *
002700*  SETS STATUS PAID AND STAMPS THE PAYMENT DATE.  BILL-FILE   *
002800*  IS LOADED WHOLE, UPDATED IN THE IN-MEMORY TABLE, AND       *
002900*  REWRITTEN WHOLE AT END OF RUN - SEE CUSTMAINT RUN-BOOK     *
003000*  FOR WHY BILL-FILE IS NOT KEPT AS AN INDEXED FILE.          *
003100***************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CURRENCY SIGN IS 'M'.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT BILL-FILE        ASSIGN TO BILLFILE
004000            ORGANIZATION IS LINE SEQUENTIAL.
004100     SELECT PAYMENTS-IN      ASSIGN TO PAYMENTS
004200            ORGANIZATION IS LINE SEQUENTIAL.
004300     SELECT ERROR-AUDIT-OUT  ASSIGN TO AUDITOUT
004400            ORGANIZATION IS LINE SEQUENTIAL.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900 FD  BILL-FILE
005000     LABEL RECORDS ARE STANDARD.
005100     COPY LECBILR.
005200*
005300 FD  PAYMENTS-IN
005400     LABEL RECORDS ARE STANDARD.
005500 01  PAY-TRAN-REC.
005600     05  PAY-BILL-NUMBER              PIC X(15).
005700     05  PAY-PAYMENT-DATE             PIC 9(08).
005800*
005900 FD  ERROR-AUDIT-OUT
006000     LABEL RECORDS ARE STANDARD.
006100 01  ERR-LINE                         PIC X(132).
006200*
006300 WORKING-STORAGE SECTION.
006400*
006500 01  WS-SWITCHES.
006600     05  WS-EOF-BILL-SW                PIC X(01)  VALUE 'N'.
006700         88  END-OF-BILL-FILE              VALUE 'Y'.
006800     05  WS-EOF-PAY-SW                 PIC X(01)  VALUE 'N'.
006900         88  END-OF-PAYMENTS                VALUE 'Y'.
007000     05  WS-BILL-FOUND-SW              PIC X(01)  VALUE 'N'.
007100         88  WS-BILL-WAS-FOUND             VALUE 'Y'.
007200*
007300 01  WS-COUNTERS.
007400     05  WS-BILL-TABLE-COUNT           PIC S9(07) COMP.
007500     05  WS-BILL-IDX                   PIC S9(07) COMP.
007600     05  WS-PAYMENTS-APPLIED           PIC S9(07) COMP VALUE ZERO.
007700     05  WS-PAYMENTS-NOT-FOUND         PIC S9(07) COMP VALUE ZERO.
007800*
007900*    EDITED WORK FIELD - A COMP COUNTER MUST BE MOVED TO A
008000*    DISPLAY-USAGE EDITED FIELD BEFORE IT CAN BE STRUNG.
008100 01  WS-TRAILER-COUNT-ED               PIC ZZZ,ZZ9.
008200*
008300*    IN-MEMORY IMAGE OF BILL-FILE.  BT-BILL-NUMBER IS NOT
008400*    MAINTAINED IN SORTED ORDER (BILL-FILE IS APPENDED IN
008500*    NUMBER SEQUENCE BY LECBIL1 SO IT ARRIVES SORTED, BUT
008600*    THIS RUN CANNOT ASSUME THAT - SEQUENTIAL SCAN IS USED).
008700*
008800 01  BILL-TABLE.
008900     05  BILL-TABLE-ROW  OCCURS 2000 TIMES
009000                 INDEXED BY BT-IDX.
009100         10  BT-BILL-NUMBER            PIC X(15).
009200         10  BT-CUST-ID                PIC X(06).
009300         10  BT-PERIOD-START           PIC 9(08).
009400         10  BT-PERIOD-END             PIC 9(08).
009500         10  BT-PREV-READING           PIC 9(07)V99.
009600         10  BT-CURR-READING           PIC 9(07)V99.
009700         10  BT-USAGE                  PIC 9(05)V99.
009800         10  BT-T1-USAGE               PIC 9(05)V99.
009900         10  BT-T2-USAGE               PIC 9(05)V99.
010000         10  BT-T3-USAGE               PIC 9(05)V99.
010100         10  BT-T1-AMT                 PIC 9(07)V99.
010200         10  BT-T2-AMT                 PIC 9(07)V99.
010300         10  BT-T3-AMT                 PIC 9(07)V99.
010400         10  BT-AMOUNT                 PIC 9(07)V99.
010500         10  BT-DUE-DATE               PIC 9(08).
010600         10  BT-PAY-STATUS             PIC X(06).
010700         10  BT-PAY-DATE               PIC 9(08).
010800*
010900 PROCEDURE DIVISION.
011000*
011100 000-MAIN-LINE.
011200     PERFORM 100-LOAD-BILL-TABLE.
011300     OPEN INPUT PAYMENTS-IN.
011400     OPEN OUTPUT ERROR-AUDIT-OUT.
011500     PERFORM 190-READ-PAYMENT.
011600     PERFORM 200-APPLY-PAYMENT THRU 200-EXIT
011700         UNTIL END-OF-PAYMENTS.
011800     PERFORM 800-WRITE-RUN-TRAILER.
011900     CLOSE PAYMENTS-IN ERROR-AUDIT-OUT.
012000     PERFORM 900-REWRITE-BILL-MASTER.
012100     STOP RUN.
012200*
012300 100-LOAD-BILL-TABLE.
012400     MOVE ZERO TO WS-BILL-TABLE-COUNT.
012500     OPEN INPUT BILL-FILE.
012600     PERFORM 110-READ-BILL-FILE.
012700     PERFORM 120-BUILD-BILL-ROW THRU 120-EXIT
012800         UNTIL END-OF-BILL-FILE.
012900     CLOSE BILL-FILE.
013000*
013100 110-READ-BILL-FILE.
013200     READ BILL-FILE
013300         AT END MOVE 'Y' TO WS-EOF-BILL-SW.
013400*
013500 120-BUILD-BILL-ROW.
013600     IF END-OF-BILL-FILE
013700         GO TO 120-EXIT.
013800     ADD 1 TO WS-BILL-TABLE-COUNT.
013900     MOVE BILL-NUMBER      TO BT-BILL-NUMBER (WS-BILL-TABLE-COUNT).
014000     MOVE BILL-CUST-ID     TO BT-CUST-ID (WS-BILL-TABLE-COUNT).
014100     MOVE BILL-PERIOD-START
014200                           TO BT-PERIOD-START (WS-BILL-TABLE-COUNT).
014300     MOVE BILL-PERIOD-END  TO BT-PERIOD-END (WS-BILL-TABLE-COUNT).
014400     MOVE BILL-PREV-READING
014500                           TO BT-PREV-READING (WS-BILL-TABLE-COUNT).
014600     MOVE BILL-CURR-READING
014700                           TO BT-CURR-READING (WS-BILL-TABLE-COUNT).
014800     MOVE BILL-USAGE       TO BT-USAGE (WS-BILL-TABLE-COUNT).
014900     MOVE BILL-T1-USAGE    TO BT-T1-USAGE (WS-BILL-TABLE-COUNT).
015000     MOVE BILL-T2-USAGE    TO BT-T2-USAGE (WS-BILL-TABLE-COUNT).
015100     MOVE BILL-T3-USAGE    TO BT-T3-USAGE (WS-BILL-TABLE-COUNT).
015200     MOVE BILL-T1-AMT      TO BT-T1-AMT (WS-BILL-TABLE-COUNT).
015300     MOVE BILL-T2-AMT      TO BT-T2-AMT (WS-BILL-TABLE-COUNT).
015400     MOVE BILL-T3-AMT      TO BT-T3-AMT (WS-BILL-TABLE-COUNT).
015500     MOVE BILL-AMOUNT      TO BT-AMOUNT (WS-BILL-TABLE-COUNT).
015600     MOVE BILL-DUE-DATE    TO BT-DUE-DATE (WS-BILL-TABLE-COUNT).
015700     MOVE BILL-PAY-STATUS  TO BT-PAY-STATUS (WS-BILL-TABLE-COUNT).
015800     MOVE BILL-PAY-DATE    TO BT-PAY-DATE (WS-BILL-TABLE-COUNT).
015900     PERFORM 110-READ-BILL-FILE.
016000 120-EXIT.
016100     EXIT.
016200*
016300 190-READ-PAYMENT.
016400     READ PAYMENTS-IN
016500         AT END MOVE 'Y' TO WS-EOF-PAY-SW.
016600*
016700 200-APPLY-PAYMENT.
016800     MOVE 'N' TO WS-BILL-FOUND-SW.
016900     MOVE 1   TO WS-BILL-IDX.
017000     PERFORM 210-SCAN-ONE-BILL THRU 210-EXIT
017100         UNTIL WS-BILL-IDX > WS-BILL-TABLE-COUNT
017200            OR WS-BILL-WAS-FOUND.
017300     IF NOT WS-BILL-WAS-FOUND
017400         MOVE SPACES TO ERR-LINE
017500         STRING 'PAYMENT BILL NOT ON FILE - ' PAY-BILL-NUMBER
017600             DELIMITED BY SIZE INTO ERR-LINE
017700         WRITE ERR-LINE
017800         ADD 1 TO WS-PAYMENTS-NOT-FOUND
017900         GO TO 200-CONTINUE.
018000     MOVE 'PAID  '         TO BT-PAY-STATUS (WS-BILL-IDX).
018100     MOVE PAY-PAYMENT-DATE TO BT-PAY-DATE (WS-BILL-IDX).
018200     ADD 1 TO WS-PAYMENTS-APPLIED.
018300 200-CONTINUE.
018400     PERFORM 190-READ-PAYMENT.
018500 200-EXIT.
018600     EXIT.
018700*
018800 210-SCAN-ONE-BILL.
018900     IF BT-BILL-NUMBER (WS-BILL-IDX) = PAY-BILL-NUMBER
019000         MOVE 'Y' TO WS-BILL-FOUND-SW
019100         GO TO 210-EXIT.
019200     ADD 1 TO WS-BILL-IDX.
019300 210-EXIT.
019400     EXIT.
019500*
019600 800-WRITE-RUN-TRAILER.
019700     MOVE WS-PAYMENTS-APPLIED TO WS-TRAILER-COUNT-ED.
019800     MOVE SPACES TO ERR-LINE.
019900     STRING 'PAYMENTS APPLIED   - ' DELIMITED BY SIZE
020000         WS-TRAILER-COUNT-ED DELIMITED BY SIZE INTO ERR-LINE.
020100     WRITE ERR-LINE.
020200     MOVE WS-PAYMENTS-NOT-FOUND TO WS-TRAILER-COUNT-ED.
020300     MOVE SPACES TO ERR-LINE.
020400     STRING 'PAYMENTS NOT FOUND - ' DELIMITED BY SIZE
020500         WS-TRAILER-COUNT-ED DELIMITED BY SIZE INTO ERR-LINE.
020600     WRITE ERR-LINE.
020700*
020800*    ONE PASS OF BILL-TABLE IN ORIGINAL FILE ORDER - WRITE EACH
020900*    ROW BACK OUT TO REBUILD BILL-FILE WITH THE POSTED PAYMENTS.
021000*
021100 900-REWRITE-BILL-MASTER.
021200     OPEN OUTPUT BILL-FILE.
021300     MOVE 1 TO WS-BILL-IDX.
021400     PERFORM 910-WRITE-BILL-ROW THRU 910-EXIT
021500         UNTIL WS-BILL-IDX > WS-BILL-TABLE-COUNT.
021600     CLOSE BILL-FILE.
021700*
021800 910-WRITE-BILL-ROW.
021900     IF WS-BILL-IDX > WS-BILL-TABLE-COUNT
022000         GO TO 910-EXIT.
022100     MOVE SPACES                            TO BILL-MASTER-REC.
022200     MOVE BT-BILL-NUMBER (WS-BILL-IDX)      TO BILL-NUMBER.
022300     MOVE BT-CUST-ID (WS-BILL-IDX)          TO BILL-CUST-ID.
022400     MOVE BT-PERIOD-START (WS-BILL-IDX)     TO BILL-PERIOD-START.
022500     MOVE BT-PERIOD-END (WS-BILL-IDX)       TO BILL-PERIOD-END.
022600     MOVE BT-PREV-READING (WS-BILL-IDX)     TO BILL-PREV-READING.
022700     MOVE BT-CURR-READING (WS-BILL-IDX)     TO BILL-CURR-READING.
022800     MOVE BT-USAGE (WS-BILL-IDX)            TO BILL-USAGE.
022900     MOVE BT-T1-USAGE (WS-BILL-IDX)         TO BILL-T1-USAGE.
023000     MOVE BT-T2-USAGE (WS-BILL-IDX)         TO BILL-T2-USAGE.
023100     MOVE BT-T3-USAGE (WS-BILL-IDX)         TO BILL-T3-USAGE.
023200     MOVE BT-T1-AMT (WS-BILL-IDX)           TO BILL-T1-AMT.
023300     MOVE BT-T2-AMT (WS-BILL-IDX)           TO BILL-T2-AMT.
023400     MOVE BT-T3-AMT (WS-BILL-IDX)           TO BILL-T3-AMT.
023500     MOVE BT-AMOUNT (WS-BILL-IDX)           TO BILL-AMOUNT.
023600     MOVE BT-DUE-DATE (WS-BILL-IDX)         TO BILL-DUE-DATE.
023700     MOVE BT-PAY-STATUS (WS-BILL-IDX)       TO BILL-PAY-STATUS.
023800     MOVE BT-PAY-DATE (WS-BILL-IDX)         TO BILL-PAY-DATE.
023900     WRITE BILL-MASTER-REC.
024000     ADD 1 TO WS-BILL-IDX.
024100 910-EXIT.
024200     EXIT.
