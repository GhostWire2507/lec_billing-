000100*****************************************************************
000200*  LECCALC.CBL                                                  *
000300*  BILLING-CALCULATION WORK AREA - NOT A FILE, IN-MEMORY ONLY   *
000400*  LEC CUSTOMER BILLING SYSTEM                                  *
000500*****************************************************************
000600*  MAINTENANCE LOG                                              *
000700*  DATE      INIT  TKT-NO    DESCRIPTION                        *
000800*  03/22/89  RKM   -----     ORIGINAL 3-TIER RATE WORK AREA     *
000900*  05/11/93  DPH   CR-0201   DUE-DATE 15-DAY ROLLOVER TABLE     *
001000*  02/27/98  RKM   Y2K-004   LEAP-YEAR TEST REVIEWED FOR Y2K    *
001050*  03/17/04  LMB   CR-0501   ADDED WCA-CALC-COUNT SO LECBIL1'S  *
001060*                            TRAILER CAN REPORT CALCULATOR      *
001070*                            FIRINGS AGAINST BILLS WRITTEN      *
001080*  04/02/04  LMB   CR-0509   DROPPED THE 78-LEVEL RATE/CEILING  *
001085*                            ITEMS - LECBIL1 NOW HARD-CODES     *
001090*                            THE FIGURES IN THE COMPUTES, SAME  *
001095*                            AS EVERY OTHER TABLE IN THE SHOP   *
001100*****************************************************************
001150*    TIMES THE CALCULATOR HAS FIRED THIS RUN - STANDALONE
001160*    COUNTER, NOT PART OF THE WORK AREA GROUP, SO LECBIL1'S
001170*    TRAILER CAN RECONCILE IT AGAINST WS-BILLS-WRITTEN.
001180 77  WCA-CALC-COUNT                    PIC S9(07) COMP VALUE ZERO.
001200 01  BILL-CALC-WORK-AREA.
001300     05  WCA-TOTAL-USAGE              PIC 9(05)V99.
001400     05  WCA-T1-USAGE                 PIC 9(05)V99.
001500     05  WCA-T2-USAGE                 PIC 9(05)V99.
001600     05  WCA-T3-USAGE                 PIC 9(05)V99.
001700     05  WCA-T1-AMT                   PIC 9(07)V99.
001800     05  WCA-T2-AMT                   PIC 9(07)V99.
001900     05  WCA-T3-AMT                   PIC 9(07)V99.
002000     05  WCA-TOTAL-AMT                PIC 9(07)V99.
002100*
002200*    TARIFF RATES PER KWH - MALOTI.  RATES ARE HARD-CODED INTO
002250*    THE COMPUTES IN LECBIL1'S 300-CALC-TIER-AMOUNTS, NOT KEPT
002270*    AS DATA ITEMS HERE.  A RATE CHANGE MEANS CHANGING THE
002280*    LITERALS THERE AND LOGGING IT IN BOTH PROGRAMS' CHANGE
002290*    LOGS, WITH SIGN-OFF FROM RATES - CURRENT FIGURES:
002300*        TIER 1 - UP TO  100 KWH - M1.20 PER KWH
002310*        TIER 2 -  101 TO 300 KWH - M1.50 PER KWH
002320*        TIER 3 -  OVER 300 KWH - M2.00 PER KWH
002400*
003000*
003100*    DUE-DATE ROLLOVER TABLE - CALENDAR DAYS PER MONTH, USED
003200*    BY 450-CALC-DUE-DATE TO ADD 15 CALENDAR DAYS TO THE
003300*    BILLING PERIOD END DATE.  FEBRUARY ENTRY IS THE COMMON
003400*    YEAR VALUE - LEAP YEARS ARE HANDLED SEPARATELY BELOW.
003500*
003600     05  WCA-DAYS-IN-MONTH-TABLE.
003700         10  FILLER                   PIC 9(02) VALUE 31.
003800         10  FILLER                   PIC 9(02) VALUE 28.
003900         10  FILLER                   PIC 9(02) VALUE 31.
004000         10  FILLER                   PIC 9(02) VALUE 30.
004100         10  FILLER                   PIC 9(02) VALUE 31.
004200         10  FILLER                   PIC 9(02) VALUE 30.
004300         10  FILLER                   PIC 9(02) VALUE 31.
004400         10  FILLER                   PIC 9(02) VALUE 31.
004500         10  FILLER                   PIC 9(02) VALUE 30.
004600         10  FILLER                   PIC 9(02) VALUE 31.
004700         10  FILLER                   PIC 9(02) VALUE 30.
004800         10  FILLER                   PIC 9(02) VALUE 31.
004900     05  WCA-DAYS-IN-MONTH
005000                    REDEFINES WCA-DAYS-IN-MONTH-TABLE
005100                    OCCURS 12 TIMES
005200                    PIC 9(02).
